000100****************************************************************
000200* NEWCCOPY                                                    *
000300* NEW-CUSTOMER INTAKE RECORD - ONE PER APPLICANT ON FILE      *
000400* NEWCUST.  NO CUST-ID YET - ONE IS ASSIGNED BY CUSTIN01 ON   *
000500* ACCEPTANCE.  CREDENTIAL ARRIVES ALREADY HASHED UPSTREAM.    *
000600*                                                              *
000700* USE COPY NEWCCOPY REPLACING ==:TAG:== BY ==xxxx==           *
000800*                                                              *
000900* 1998-02-11  RJD  ORIGINAL LAYOUT - TICKET BNK-0012          *
000950* 2003-09-30  MNB  RESERVED TRAILING BYTES FOR BRANCH         *
000960*                  CONSOLIDATION GROWTH - BNK-0162            *
001000****************************************************************
001100 01  :TAG:-REC.
001200     05  :TAG:-USERNAME          PIC X(20).
001300     05  :TAG:-PASSWORD-HASH     PIC X(64).
001400     05  :TAG:-FIRST-NAME        PIC X(20).
001500     05  :TAG:-LAST-NAME         PIC X(20).
001600     05  :TAG:-AGE               PIC 9(03).
001700     05  :TAG:-ADDRESS           PIC X(40).
001750     05  FILLER                  PIC X(05).
