000100****************************************************************
000200* TXNCOPY                                                     *
000300* TRANSACTION REQUEST RECORD - ONE PER DEPOSIT OR WITHDRAW    *
000400* REQUEST ON FILE TXNREQ.  PROCESSED IN ARRIVAL ORDER BY      *
000500* ACPOST01.                                                   *
000600*                                                              *
000700* USE COPY TXNCOPY REPLACING ==:TAG:== BY ==xxxx==            *
000800*                                                              *
000900* 1998-03-05  RJD  ORIGINAL LAYOUT - TICKET BNK-0015          *
000950* 2003-09-30  MNB  RESERVED TRAILING BYTES FOR BRANCH         *
000960*                  CONSOLIDATION GROWTH - BNK-0162            *
001000****************************************************************
001100 01  :TAG:-REC.
001200     05  :TAG:-USERNAME          PIC X(20).
001300     05  :TAG:-ACCT-TYPE         PIC X(12).
001400     05  :TAG:-ACTION            PIC X(08).
001500     05  :TAG:-AMOUNT            PIC S9(09).
001550     05  FILLER                  PIC X(05).
