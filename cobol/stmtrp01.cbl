000010****************************************************************00000010
000020* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER   *00000020
000030* ALL RIGHTS RESERVED                                          *00000030
000040****************************************************************00000040
000050* PROGRAM:  STMTRP01                                           *00000050
000060*                                                               *00000060
000070* THIRD STEP OF THE NIGHTLY BANK POSTING JOB STREAM.  READS THE*00000070
000080* ACCOUNT MASTER AS REWRITTEN BY ACPOST01, CONTROL-BROKEN ON    *00000080
000090* CUST-ID, AND PRINTS ONE STATEMENT BLOCK PER CUSTOMER - ASSETS*00000090
000100* (CHECKING, SAVINGS) THEN LIABILITIES (CREDIT CARD) - FOLLOWED*00000100
000110* BY A GRAND-TOTAL LINE AT END OF RUN.  MUST RUN AFTER ACPOST01*00000110
000120****************************************************************00000120
000130 IDENTIFICATION DIVISION.                                       00000130
000140 PROGRAM-ID.    STMTRP01.                                       00000140
000150 AUTHOR.        R J DUBOIS.                                     00000150
000160 INSTALLATION.  MIDLAND TRUST DATA CENTER.                      00000160
000170 DATE-WRITTEN.  04/22/1989.                                     00000170
000180 DATE-COMPILED.                                                 00000180
000190 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.       00000190
000200*                                                               *00000200
000210****************************************************************00000210
000220* CHANGE LOG                                                   *00000220
000230****************************************************************00000230
000240* 04/22/89  RJD  ORIGINAL PROGRAM - TICKET BNK-0018            *BNK0018 00000240
000250* 09/14/90  RJD  ACCOUNT MASTER MUST BE SORTED BY CUST-ID      *BNK0036 00000250
000260*                BEFORE THIS STEP RUNS - ACPOST01 REWRITES IT   BNK0036 00000260
000270*                IN LOAD ORDER, NOT CUST-ID ORDER, SO A SORT    BNK0036 00000270
000280*                STEP WAS ADDED TO THE JCL AHEAD OF THIS STEP  *BNK0036 00000280
000290* 03/02/93  KLT  ADDED CUSTOMER NAME LOOKUP AGAINST CUSTMAST -  BNK0068 00000290
000300*                BRANCH MANAGERS WANTED A NAME ON THE          *BNK0068 00000300
000310*                STATEMENT, NOT JUST THE CUST-ID               *BNK0068 00000310
000320* 11/09/94  KLT  REWORKED DETAIL LINE LAYOUT TO MATCH THE NEW  *BNK0081 00000320
000330*                SHOP-WIDE 132 COLUMN PRINT STANDARD            BNK0081 00000330
000340* 01/19/99  WLT  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM -  BNK0114 00000340
000350*                NO CHANGE REQUIRED                            *BNK0114 00000350
000360* 05/17/01  KLT  ADDED WS-DIAG-TEST HOOK FOR FAULT INJECTION   *BNK0140 00000360
000370*                LAB - SAME PATTERN AS SAM3ABND                 BNK0140 00000370
000380* 09/30/03  MNB  RAISED ACCOUNT TABLE SIZE TO 3000 ENTRIES -   *BNK0162 00000380
000390*                BRANCH CONSOLIDATION - SEE CUSTIN01/ACPOST01   BNK0162 00000390
000400*                OF THE SAME DATE                              *BNK0162 00000400
000410****************************************************************00000410
000420 ENVIRONMENT DIVISION.                                          00000420
000430 CONFIGURATION SECTION.                                         00000430
000440 SOURCE-COMPUTER.  IBM-370.                                     00000440
000450 OBJECT-COMPUTER.  IBM-370.                                     00000450
000460 SPECIAL-NAMES.                                                 00000460
000470     C01 IS TOP-OF-FORM.                                        00000470
000480 INPUT-OUTPUT SECTION.                                          00000480
000490 FILE-CONTROL.                                                  00000490
000500                                                                00000500
000510     SELECT ACCTMAST-FILE  ASSIGN TO ACCTMSTI                   00000510
000520         ACCESS IS SEQUENTIAL                                   00000520
000530         FILE STATUS  IS  WS-ACCTMSTI-STATUS.                   00000530
000540                                                                00000540
000550     SELECT CUSTMAST-FILE  ASSIGN TO CUSTMSTI                   00000550
000560         OPTIONAL                                               00000555
000570         ACCESS IS SEQUENTIAL                                   00000560
000580         FILE STATUS  IS  WS-CUSTMSTI-STATUS.                   00000570
000590                                                                00000580
000600     SELECT REPORT-FILE    ASSIGN TO RUNRPT                     00000590
000610         FILE STATUS  IS  WS-REPORT-STATUS.                     00000600
000620                                                                00000610
000630****************************************************************00000620
000640 DATA DIVISION.                                                 00000630
000650 FILE SECTION.                                                  00000640
000660                                                                00000650
000670 FD  ACCTMAST-FILE                                              00000660
000680     RECORDING MODE IS F.                                       00000670
000690 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACCT==.                 00000680
000700                                                                00000690
000710 FD  CUSTMAST-FILE                                              00000700
000720     RECORDING MODE IS F.                                       00000710
000730 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CUST==.                 00000720
000740                                                                00000730
000750 FD  REPORT-FILE                                                00000740
000760     RECORDING MODE IS F.                                       00000750
000770 01  REPORT-RECORD               PIC X(132).                    00000760
000780                                                                00000770
000790****************************************************************00000780
000800 WORKING-STORAGE SECTION.                                       00000790
000810****************************************************************00000800
000820*                                                               *00000810
000830 01  SYSTEM-DATE-AND-TIME.                                      00000820
000840     05  CURRENT-DATE-4.                                        00000830
000850         10  CURRENT-CENT-YEAR       PIC 9(4).                  00000840
000860         10  CURRENT-MONTH           PIC 9(2).                  00000850
000870         10  CURRENT-DAY             PIC 9(2).                  00000860
000880     05  CURRENT-TIME.                                          00000870
000890         10  CURRENT-HOUR            PIC 9(2).                  00000880
000900         10  CURRENT-MINUTE          PIC 9(2).                  00000890
000910         10  CURRENT-SECOND          PIC 9(2).                  00000900
000920         10  CURRENT-HNDSEC          PIC 9(2).                  00000910
000925     05  FILLER                  PIC X(03) VALUE SPACES.        00000925
000930*                                                               *00000920
000940 01  WS-FIELDS.                                                 00000930
000950     05  WS-ACCTMSTI-STATUS      PIC X(2)  VALUE SPACES.        00000940
000960     05  WS-CUSTMSTI-STATUS      PIC X(2)  VALUE SPACES.        00000950
000970     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.        00000960
000980     05  WS-ACCTMSTI-EOF         PIC X     VALUE 'N'.           00000970
000990     05  WS-CUST-FOUND           PIC X     VALUE 'N'.           00000980
000995     05  FILLER                  PIC X(10) VALUE SPACES.        00000995
001000*                                                               *00000990
001010 01  WS-PRIOR-KEY-BLD.                                          00001000
001020     05  WS-PKB-CUST-ID          PIC X(36) VALUE SPACES.        00001010
001025     05  FILLER                  PIC X(04) VALUE SPACES.        00001025
001030 01  WS-PRIOR-KEY-FLAT REDEFINES WS-PRIOR-KEY-BLD PIC X(40).    00001020
001040*                                                               *00001030
001050 01  WS-DIAG-TEST                PIC X(2).                      00001040
001060 01  WS-DIAG-TEST-N REDEFINES WS-DIAG-TEST PIC S9(3) COMP-3.    00001050
001070*                                                               *00001060
001080 01  WS-ACCT-CLASS-TABLE-AREA.                                  00001070
001090     05  WS-ACL-ENTRY OCCURS 3 TIMES INDEXED BY WS-ACL-IDX.     00001080
001100         10  WS-ACL-TYPE         PIC X(12).                    00001090
001110         10  WS-ACL-SECTION      PIC X(11).                    00001100
001115         10  FILLER              PIC X(01) VALUE SPACE.        00001115
001120 01  WS-ACCT-CLASS-TABLE-FLAT REDEFINES WS-ACCT-CLASS-TABLE-AREA00001110
001130                          PIC X(72).                            00001120
001140*                                                               *00001130
001150 01  REPORT-TOTALS.                                             00001140
001160     05  NUM-CUSTOMERS           PIC S9(7)  COMP-3  VALUE +0.   00001150
001170     05  TOT-ASSETS              PIC S9(9)  COMP-3  VALUE +0.   00001160
001180     05  TOT-LIABILITIES         PIC S9(9)  COMP-3  VALUE +0.   00001170
001185     05  FILLER                  PIC X(02) VALUE SPACES.        00001185
001190*                                                               *00001180
001200 01  WS-CUST-ASSET-SUBTOTAL      PIC S9(9)  COMP-3  VALUE +0.   00001190
001210 01  WS-I                        PIC S9(5)  COMP   VALUE +0.    00001200
001220*                                                               *00001210
001230****************************************************************00001220
001240* IN-MEMORY CUSTOMER TABLE - LOADED FROM CUSTMSTI ONCE SO EACH  *00001230
001250* STATEMENT BLOCK CAN PICK UP THE CUSTOMER'S NAME WITHOUT A     *00001240
001260* SECOND PASS OF THE FILE                                      *00001250
001270****************************************************************00001260
001280 01  WS-CUST-TABLE-CT            PIC S9(5) COMP VALUE +0.       00001270
001290 01  WS-CUST-TABLE-AREA.                                        00001280
001300     05  WS-CT-ENTRY  OCCURS 1000 TIMES                        00001290
001310                      INDEXED BY WS-CT-IDX.                    00001300
001320         10  WS-CT-ID            PIC X(36).                    00001310
001330         10  WS-CT-FIRST-NAME    PIC X(20).                    00001320
001340         10  WS-CT-LAST-NAME     PIC X(20).                    00001330
001345         10  FILLER              PIC X(02) VALUE SPACES.        00001345
001350*                                                               *00001340
001360 01  WS-FOUND-CT-IDX             PIC S9(5)  COMP   VALUE +0.    00001350
001361 01  WS-FOUND-ACL-IDX            PIC S9(5)  COMP   VALUE +0.    00001351
001362 01  WS-ACL-FOUND                PIC X             VALUE 'N'.   00001352
001363 01  WS-CUST-SECTION-PRINTED     PIC X(11)         VALUE SPACES.00001353
001370*                                                               *00001360
001380 01  WS-ACCT-REC-SAVE.                                          00001370
001390     05  WS-SAVE-CUST-ID         PIC X(36).                    00001380
001400     05  WS-SAVE-TYPE            PIC X(12).                    00001390
001410     05  WS-SAVE-BALANCE         PIC S9(09).                   00001400
001420     05  WS-SAVE-LIABILITY-FG    PIC 9(01).                    00001410
001425     05  FILLER                  PIC X(02) VALUE SPACES.        00001425
001430*                                                               *00001420
001440*        *******************                                    00001430
001450*            report lines                                       00001440
001460*        *******************                                    00001450
001470 01  RPT-HEADER1.                                               00001460
001480     05  FILLER                     PIC X(40)                  00001470
001490               VALUE 'BANK CUSTOMER POSTING RUN      DATE: '.   00001480
001500     05  RPT-MM                     PIC 99.                     00001490
001510     05  FILLER                     PIC X     VALUE '/'.        00001500
001520     05  RPT-DD                     PIC 99.                     00001510
001530     05  FILLER                     PIC X     VALUE '/'.        00001520
001540     05  RPT-CCYY                   PIC 9999.                   00001530
001550     05  FILLER                     PIC X(14)                  00001540
001560                    VALUE '   TIME: '.                          00001550
001570     05  RPT-HH                     PIC 99.                     00001560
001580     05  FILLER                     PIC X     VALUE ':'.        00001570
001590     05  RPT-MIN                    PIC 99.                     00001580
001600     05  FILLER                     PIC X     VALUE ':'.        00001590
001610     05  RPT-SS                     PIC 99.                     00001600
001620     05  FILLER                     PIC X(51) VALUE SPACES.     00001610
001630 01  RPT-SECTION-HDR.                                           00001620
001640     05  FILLER PIC X(25) VALUE 'STATEMENT SECTION'.            00001630
001650     05  FILLER PIC X(107) VALUE SPACES.                        00001640
001660 01  RPT-CUST-HDR.                                               00001650
001670     05  FILLER              PIC X(4)   VALUE SPACES.           00001660
001680     05  RPT-CH-CUST-ID      PIC X(36).                         00001670
001690     05  FILLER              PIC X(2)   VALUE SPACES.           00001680
001700     05  RPT-CH-FIRST-NAME   PIC X(20).                         00001690
001710     05  FILLER              PIC X(1)   VALUE SPACES.           00001700
001720     05  RPT-CH-LAST-NAME    PIC X(20).                         00001710
001730     05  FILLER              PIC X(49)  VALUE SPACES.           00001720
001740 01  RPT-SUBSECTION-HDR.                                        00001730
001750     05  FILLER              PIC X(6)   VALUE SPACES.           00001740
001760     05  RPT-SS-LABEL        PIC X(12).                         00001750
001770     05  FILLER              PIC X(114) VALUE SPACES.           00001760
001780 01  RPT-ACCT-DETAIL.                                            00001770
001790     05  FILLER              PIC X(8)   VALUE SPACES.           00001780
001800     05  RPT-AD-TYPE         PIC X(12).                         00001790
001810     05  FILLER              PIC X(2)   VALUE SPACES.           00001800
001820     05  RPT-AD-BALANCE      PIC ZZZ,ZZZ,ZZ9.                   00001810
001830     05  FILLER              PIC X(90)  VALUE SPACES.           00001820
001840 01  RPT-CUST-SUBTOTAL.                                         00001830
001850     05  FILLER              PIC X(8)   VALUE SPACES.           00001840
001860     05  FILLER              PIC X(18) VALUE 'CUSTOMER ASSETS'.  00001850
001870     05  RPT-CS-AMOUNT       PIC ZZZ,ZZZ,ZZ9.                   00001860
001880     05  FILLER              PIC X(86)  VALUE SPACES.           00001870
001890 01  RPT-GRAND-TOTALS-HDR.                                      00001880
001900     05  FILLER PIC X(30) VALUE 'STATEMENT CONTROL TOTALS'.      00001890
001910     05  FILLER PIC X(102) VALUE SPACES.                        00001900
001920 01  RPT-GRAND-TOTALS-DETAIL.                                    00001910
001930     05  RPT-GT-LABEL        PIC X(24).                         00001920
001940     05  FILLER              PIC X(4)   VALUE SPACES.           00001930
001950     05  RPT-GT-AMOUNT       PIC ZZZ,ZZZ,ZZ9.                   00001940
001960     05  FILLER              PIC X(93)  VALUE SPACES.           00001950
001970*                                                               *00001960
001980****************************************************************00001970
001990 PROCEDURE DIVISION.                                            00001980
002000****************************************************************00001990
002010                                                                00002000
002020 000-MAIN.                                                      00002010
002030     ACCEPT CURRENT-DATE-4 FROM DATE YYYYMMDD.                  00002020
002040     ACCEPT CURRENT-TIME   FROM TIME.                           00002030
002050     DISPLAY 'STMTRP01 STARTED ' CURRENT-MONTH '/'              00002040
002060            CURRENT-DAY '/' CURRENT-CENT-YEAR.                  00002050
002070                                                                00002060
002080     MOVE 'CHECKING    ' TO WS-ACL-TYPE(1).                     00002070
002090     MOVE 'ASSETS     ' TO WS-ACL-SECTION(1).                   00002080
002100     MOVE 'SAVINGS     ' TO WS-ACL-TYPE(2).                     00002090
002110     MOVE 'ASSETS     ' TO WS-ACL-SECTION(2).                   00002100
002120     MOVE 'CREDIT CARD ' TO WS-ACL-TYPE(3).                     00002110
002130     MOVE 'LIABILITIES' TO WS-ACL-SECTION(3).                   00002120
002140                                                                00002130
002150     PERFORM 700-OPEN-FILES    THRU 700-EXIT.                   00002140
002160     PERFORM 710-LOAD-CUST-TABLE THRU 710-EXIT.                 00002150
002170     PERFORM 800-INIT-REPORT   THRU 800-EXIT.                   00002160
002180                                                                00002170
002190     PERFORM 720-READ-ACCTMAST THRU 720-EXIT.                   00002180
002200     PERFORM 100-PROCESS-ACCT  THRU 100-EXIT                    00002190
002210             UNTIL WS-ACCTMSTI-EOF = 'Y'.                       00002200
002220                                                                00002210
002230     IF WS-PKB-CUST-ID NOT = SPACES                             00002220
002240         PERFORM 160-PRINT-CUST-SUBTOTAL THRU 160-EXIT          00002230
002250     END-IF.                                                    00002240
002260                                                                00002250
002270     PERFORM 850-REPORT-GRAND-TOTALS THRU 850-EXIT.             00002260
002280     PERFORM 790-CLOSE-FILES   THRU 790-EXIT.                   00002270
002290                                                                00002280
002300     GOBACK.                                                    00002290
002310                                                                00002300
002320 100-PROCESS-ACCT.                                              00002310
002330     MOVE ACCT-CUST-ID      TO WS-SAVE-CUST-ID.                 00002320
002340     MOVE ACCT-TYPE         TO WS-SAVE-TYPE.                    00002330
002350     MOVE ACCT-BALANCE      TO WS-SAVE-BALANCE.                 00002340
002360     MOVE ACCT-LIABILITY-FG TO WS-SAVE-LIABILITY-FG.            00002350
002370                                                                00002360
002380     IF WS-SAVE-CUST-ID NOT = WS-PKB-CUST-ID                    00002370
002390         IF WS-PKB-CUST-ID NOT = SPACES                         00002380
002400             PERFORM 160-PRINT-CUST-SUBTOTAL THRU 160-EXIT      00002390
002410         END-IF                                                 00002400
002420         PERFORM 150-PRINT-CUST-HEADER THRU 150-EXIT            00002410
002430         MOVE WS-SAVE-CUST-ID TO WS-PKB-CUST-ID                 00002420
002440         MOVE 0 TO WS-CUST-ASSET-SUBTOTAL                       00002430
002450         ADD +1 TO NUM-CUSTOMERS                                00002440
002460     END-IF.                                                    00002450
002470                                                                00002460
002480     PERFORM 155-PRINT-ACCT-DETAIL THRU 155-EXIT.               00002470
002490                                                                00002480
002500     IF WS-SAVE-LIABILITY-FG = 1                                00002490
002510         ADD WS-SAVE-BALANCE TO TOT-LIABILITIES                 00002500
002520     ELSE                                                       00002510
002530         ADD WS-SAVE-BALANCE TO TOT-ASSETS                      00002520
002540         ADD WS-SAVE-BALANCE TO WS-CUST-ASSET-SUBTOTAL           00002530
002550     END-IF.                                                    00002540
002560                                                                00002550
002570     PERFORM 720-READ-ACCTMAST THRU 720-EXIT.                   00002560
002580                                                                00002570
002590 150-PRINT-CUST-HEADER.                                         00002580
002600     MOVE SPACES TO WS-CT-FIRST-NAME(1).                       00002590
002610     MOVE 'N' TO WS-CUST-FOUND.                                 00002600
002620     PERFORM 135-SCAN-ONE-CUST THRU 135-EXIT                    00002610
002630             VARYING WS-CT-IDX FROM 1 BY 1                      00002620
002640             UNTIL WS-CT-IDX > WS-CUST-TABLE-CT                 00002630
002650                OR WS-CUST-FOUND = 'Y'.                         00002640
002660     MOVE WS-SAVE-CUST-ID TO RPT-CH-CUST-ID.                    00002650
002670     IF WS-CUST-FOUND = 'Y'                                    00002660
002680         MOVE WS-CT-FIRST-NAME(WS-FOUND-CT-IDX)                 00002670
002690                              TO RPT-CH-FIRST-NAME              00002680
002700         MOVE WS-CT-LAST-NAME(WS-FOUND-CT-IDX)                  00002690
002710                              TO RPT-CH-LAST-NAME               00002700
002720     ELSE                                                       00002710
002730         MOVE SPACES TO RPT-CH-FIRST-NAME                       00002720
002740         MOVE '*** UNKNOWN ***' TO RPT-CH-LAST-NAME             00002730
002750     END-IF.                                                    00002740
002760     WRITE REPORT-RECORD FROM RPT-CUST-HDR AFTER 2.             00002750
002765     MOVE SPACES TO WS-CUST-SECTION-PRINTED.                    00002755
002770 150-EXIT. EXIT.                                                00002760
002780                                                                00002770
002790 135-SCAN-ONE-CUST.                                             00002780
002800     IF WS-CT-ID(WS-CT-IDX) = WS-SAVE-CUST-ID                   00002790
002810         MOVE 'Y' TO WS-CUST-FOUND                              00002800
002820         SET WS-FOUND-CT-IDX TO WS-CT-IDX                       00002810
002830     END-IF.                                                    00002820
002840 135-EXIT. EXIT.                                                00002830
002850                                                                00002840
002860 155-PRINT-ACCT-DETAIL.                                         00002850
002870     MOVE WS-SAVE-TYPE    TO RPT-AD-TYPE.                       00002860
002880     MOVE WS-SAVE-BALANCE TO RPT-AD-BALANCE.                    00002870
002881     MOVE 'N' TO WS-ACL-FOUND.                                  00002871
002882     PERFORM 157-SCAN-ONE-CLASS THRU 157-EXIT                   00002872
002883             VARYING WS-ACL-IDX FROM 1 BY 1                     00002873
002884             UNTIL WS-ACL-IDX > 3 OR WS-ACL-FOUND = 'Y'.        00002874
002885     IF WS-ACL-FOUND = 'Y'                                      00002875
002886         AND WS-ACL-SECTION(WS-FOUND-ACL-IDX) NOT               00002876
002887                                  = WS-CUST-SECTION-PRINTED     00002877
002888         MOVE WS-ACL-SECTION(WS-FOUND-ACL-IDX) TO RPT-SS-LABEL  00002878
002889         WRITE REPORT-RECORD FROM RPT-SUBSECTION-HDR            00002879
002890         MOVE WS-ACL-SECTION(WS-FOUND-ACL-IDX)                  00002880
002891                               TO WS-CUST-SECTION-PRINTED       00002881
002892     END-IF.                                                    00002882
002950     WRITE REPORT-RECORD FROM RPT-ACCT-DETAIL.                  00002940
002960 155-EXIT. EXIT.                                                00002950
002961                                                                00002951
002962 157-SCAN-ONE-CLASS.                                             00002952
002963     IF WS-ACL-TYPE(WS-ACL-IDX) = WS-SAVE-TYPE                  00002953
002964         MOVE 'Y' TO WS-ACL-FOUND                                00002954
002965         SET WS-FOUND-ACL-IDX TO WS-ACL-IDX                      00002955
002966     END-IF.                                                    00002956
002967 157-EXIT. EXIT.                                                 00002957
002970                                                                00002960
002980 160-PRINT-CUST-SUBTOTAL.                                       00002970
002990     MOVE WS-CUST-ASSET-SUBTOTAL TO RPT-CS-AMOUNT.              00002980
003000     WRITE REPORT-RECORD FROM RPT-CUST-SUBTOTAL.                00002990
003010 160-EXIT. EXIT.                                                00003000
003020                                                                00003010
003030 700-OPEN-FILES.                                                00003020
003040     OPEN INPUT ACCTMAST-FILE CUSTMAST-FILE                     00003030
003050          EXTEND REPORT-FILE.                                   00003040
003060     IF WS-ACCTMSTI-STATUS NOT = '00'                           00003050
003070       DISPLAY 'ERROR OPENING ACCTMAST FILE. RC:'                00003060
003080               WS-ACCTMSTI-STATUS                               00003070
003090       MOVE 16 TO RETURN-CODE                                   00003080
003100       MOVE 'Y' TO WS-ACCTMSTI-EOF                              00003090
003110     END-IF.                                                    00003100
003120 700-EXIT. EXIT.                                                00003110
003130                                                                00003120
003140 710-LOAD-CUST-TABLE.                                           00003130
003150     MOVE 0 TO WS-CUST-TABLE-CT.                                00003140
003160     PERFORM 712-LOAD-ONE-CUST THRU 712-EXIT                    00003150
003170             UNTIL WS-CUSTMSTI-STATUS = '10'.                   00003160
003180 710-EXIT. EXIT.                                                00003170
003190                                                                00003180
003200 712-LOAD-ONE-CUST.                                             00003190
003210     READ CUSTMAST-FILE.                                        00003200
003220     IF WS-CUSTMSTI-STATUS = '00'                               00003210
003230         ADD +1 TO WS-CUST-TABLE-CT                             00003220
003240         SET WS-CT-IDX TO WS-CUST-TABLE-CT                      00003230
003250         MOVE CUST-ID         TO WS-CT-ID(WS-CT-IDX)             00003240
003260         MOVE CUST-FIRST-NAME TO WS-CT-FIRST-NAME(WS-CT-IDX)     00003250
003270         MOVE CUST-LAST-NAME  TO WS-CT-LAST-NAME(WS-CT-IDX)      00003260
003280     END-IF.                                                    00003270
003290 712-EXIT. EXIT.                                                00003280
003300                                                                00003290
003310 720-READ-ACCTMAST.                                             00003300
003320     READ ACCTMAST-FILE                                         00003310
003330       AT END MOVE 'Y' TO WS-ACCTMSTI-EOF.                      00003320
003340 720-EXIT. EXIT.                                                00003330
003350                                                                00003340
003360 790-CLOSE-FILES.                                                00003350
003370     CLOSE ACCTMAST-FILE CUSTMAST-FILE REPORT-FILE.              00003360
003380 790-EXIT. EXIT.                                                00003370
003390                                                                00003380
003400 800-INIT-REPORT.                                               00003390
003410     MOVE CURRENT-MONTH     TO RPT-MM.                          00003400
003420     MOVE CURRENT-DAY       TO RPT-DD.                          00003410
003430     MOVE CURRENT-CENT-YEAR TO RPT-CCYY.                        00003420
003440     MOVE CURRENT-HOUR      TO RPT-HH.                          00003430
003450     MOVE CURRENT-MINUTE    TO RPT-MIN.                         00003440
003460     MOVE CURRENT-SECOND    TO RPT-SS.                          00003450
003470     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.    00003460
003480     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.          00003470
003490 800-EXIT. EXIT.                                                00003480
003500                                                                00003490
003510 850-REPORT-GRAND-TOTALS.                                       00003500
003520     WRITE REPORT-RECORD FROM RPT-GRAND-TOTALS-HDR AFTER 2.      00003510
003530     MOVE 'CUSTOMERS ON STATEMENT' TO RPT-GT-LABEL.             00003520
003540     MOVE NUM-CUSTOMERS       TO RPT-GT-AMOUNT.                  00003530
003550     WRITE REPORT-RECORD FROM RPT-GRAND-TOTALS-DETAIL.          00003540
003560     MOVE 'TOTAL ASSETS'          TO RPT-GT-LABEL.              00003550
003570     MOVE TOT-ASSETS          TO RPT-GT-AMOUNT.                  00003560
003580     WRITE REPORT-RECORD FROM RPT-GRAND-TOTALS-DETAIL.          00003570
003590     MOVE 'TOTAL LIABILITIES'     TO RPT-GT-LABEL.              00003580
003600     MOVE TOT-LIABILITIES     TO RPT-GT-AMOUNT.                  00003590
003610     WRITE REPORT-RECORD FROM RPT-GRAND-TOTALS-DETAIL.          00003600
003620 850-EXIT. EXIT.                                                00003610
