000100****************************************************************
000200* SRCHCOPY                                                    *
000300* CUSTOMER SEARCH REQUEST RECORD - ONE PER LOOKUP ON FILE      *
000400* SRCHREQ.  A BRANCH KEYS IN A USERNAME AND CUSTSR01 LOOKS IT  *
000500* UP AGAINST THE CUSTOMER MASTER.  SAME WIDTH AS CUST-USERNAME *
000600* SO A HIT IS AN EXACT MATCH.                                  *
000700*                                                              *
000800* USE COPY SRCHCOPY REPLACING ==:TAG:== BY ==xxxx==            *
000900*                                                              *
001000* 2003-09-30  MNB  ADDED TO SUPPORT NEW TELLER LOOKUP SCREEN   *
001100*                  REQUEST - BNK-0163                         *
001200****************************************************************
001300 01  :TAG:-REC.
001400     05  :TAG:-USERNAME          PIC X(20).
001500     05  FILLER                  PIC X(05).
