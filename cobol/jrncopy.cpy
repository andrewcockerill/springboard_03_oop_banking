000100****************************************************************
000200* JRNCOPY                                                     *
000300* TRANSACTION JOURNAL RECORD - WRITTEN ONCE FOR EVERY ACCEPTED*
000400* POSTING.  FILE TXNJRNL IS THE PERMANENT AUDIT TRAIL OF      *
000500* THE POSTING RUN.                                            *
000600*                                                              *
000700* USE COPY JRNCOPY REPLACING ==:TAG:== BY ==xxxx==            *
000800*                                                              *
000900* 1998-03-05  RJD  ORIGINAL LAYOUT - TICKET BNK-0015          *
001000* 2000-01-06  RJD  Y2K - JRN-TIMESTAMP CARRIES A FULL 4-DIGIT *
001100*                  YEAR FROM THE RUN PARAMETER - BNK-0077     *
001150* 2003-09-30  MNB  RESERVED TRAILING BYTES FOR BRANCH         *
001160*                  CONSOLIDATION GROWTH - BNK-0162            *
001200****************************************************************
001300 01  :TAG:-REC.
001400     05  :TAG:-TXN-ID            PIC X(36).
001500     05  :TAG:-ACCT-ID           PIC X(36).
001600     05  :TAG:-TXN-TYPE          PIC X(08).
001700     05  :TAG:-AMOUNT            PIC S9(09).
001800     05  :TAG:-TIMESTAMP         PIC X(26).
001850     05  FILLER                  PIC X(05).
