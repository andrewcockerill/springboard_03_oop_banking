000010****************************************************************00000010
000020* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER   *00000020
000030* ALL RIGHTS RESERVED                                          *00000030
000040****************************************************************00000040
000050* PROGRAM:  ACPOST01                                           *00000050
000060*                                                               *00000060
000070* SECOND STEP OF THE NIGHTLY BANK POSTING JOB STREAM.  READS   *00000070
000080* THE TRANSACTION REQUEST FILE, RESOLVES EACH REQUEST TO A     *00000080
000090* CUSTOMER AND ACCOUNT HELD IN MEMORY, CALLS ACCTENGN TO DO THE*00000090
000100* ACTUAL BALANCE ARITHMETIC, WRITES THE JOURNAL, AND REWRITES  *00000100
000110* THE ACCOUNT MASTER AT END OF RUN.  CUSTIN01 MUST RUN FIRST.  *00000110
000120****************************************************************00000120
000130 IDENTIFICATION DIVISION.                                       00000130
000140 PROGRAM-ID.    ACPOST01.                                       00000140
000150 AUTHOR.        R J DUBOIS.                                     00000150
000160 INSTALLATION.  MIDLAND TRUST DATA CENTER.                      00000160
000170 DATE-WRITTEN.  03/05/1989.                                     00000170
000180 DATE-COMPILED.                                                 00000180
000190 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.       00000190
000200*                                                               *00000200
000210****************************************************************00000210
000220* CHANGE LOG                                                   *00000220
000230****************************************************************00000230
000240* 03/05/89  RJD  ORIGINAL PROGRAM - TICKET BNK-0015            *BNK0015 00000240
000250* 02/19/90  RJD  ADDED BAD-ACCOUNT/BAD-ACTION EDITS - AUDIT     BNK0031 00000250
000260*                FINDING FROM BRANCH 114                       BNK0031 00000260
000270* 04/02/93  KLT  WIDENED ACCOUNT TABLE TO 3000 ENTRIES -        BNK0066 00000270
000280*                4 DIGIT SEQUENCE RAN OUT DURING LOAD TEST     *BNK0066 00000280
000290* 11/09/94  KLT  REWORKED REJECT REPORT LINE LAYOUT TO MATCH   *BNK0081 00000290
000300*                THE NEW SHOP-WIDE 132 COLUMN PRINT STANDARD   *BNK0081 00000300
000310* 01/19/99  WLT  Y2K - JRN-TIMESTAMP NOW BUILT FROM A 4-DIGIT  *BNK0077 00000310
000320*                RUN-DATE PARAMETER CARD INSTEAD OF A 2-DIGIT   BNK0077 00000320
000330*                SYSTEM CLOCK CALL                             *BNK0077 00000330
000340* 05/17/01  KLT  ADDED WS-DIAG-TEST HOOK FOR FAULT INJECTION   *BNK0140 00000340
000350*                LAB - SAME PATTERN AS SAM3ABND                 BNK0140 00000350
000360* 09/30/03  MNB  RAISED ACCOUNT TABLE SIZE TO 3000 ENTRIES -   *BNK0162 00000360
000370*                BRANCH CONSOLIDATION - SEE CUSTIN01 OF THE    *BNK0162 00000370
000380*                SAME DATE                                     *BNK0162 00000380
000382* 03/08/04  MNB  AUDIT FOUND JRN-TIMESTAMP STILL BUILT FROM    *BNK0171 00000382
000384*                CURRENT-DATE-4/CURRENT-TIME (THE 01/19/99     *BNK0171 00000384
000386*                Y2K FIX NEVER ACTUALLY SWITCHED THE SOURCE    *BNK0171 00000386
000388*                FIELD) - ADDED FILE RUNPARM, ONE RUN-DATE     *BNK0171 00000388
000389*                PARAMETER RECORD PER JOB STEP, AND REWROTE    *BNK0171 00000389
000391*                705-BUILD-TIMESTAMP TO READ FROM IT INSTEAD   *BNK0171 00000391
000392*                OF THE WALL CLOCK                             *BNK0171 00000392
000394* 03/08/04  MNB  ADDED PER-REASON REJECT COUNTERS AND REPORT   *BNK0172 00000394
000396*                LINES - BRANCH AUDIT WANTED TO SEE WHETHER    *BNK0172 00000396
000397*                REJECTS WERE MOSTLY BAD AMOUNTS OR MOSTLY     *BNK0172 00000397
000398*                SHORT-FUNDS WITHOUT PULLING THE DETAIL LINES  *BNK0172 00000398
000399****************************************************************00000390
000400 ENVIRONMENT DIVISION.                                          00000400
000410 CONFIGURATION SECTION.                                         00000410
000420 SOURCE-COMPUTER.  IBM-370.                                     00000420
000430 OBJECT-COMPUTER.  IBM-370.                                     00000430
000440 SPECIAL-NAMES.                                                 00000440
000450     C01 IS TOP-OF-FORM.                                        00000450
000460 INPUT-OUTPUT SECTION.                                          00000460
000470 FILE-CONTROL.                                                  00000470
000480                                                                00000480
000490     SELECT TXNREQ-FILE    ASSIGN TO TXNREQ                     00000490
000500         ACCESS IS SEQUENTIAL                                   00000500
000510         FILE STATUS  IS  WS-TXNREQ-STATUS.                     00000510
000520                                                                00000520
000530     SELECT CUSTMAST-FILE  ASSIGN TO CUSTMSTI                   00000530
000540         OPTIONAL                                               00000535
000550         ACCESS IS SEQUENTIAL                                   00000540
000560         FILE STATUS  IS  WS-CUSTMSTI-STATUS.                   00000550
000570                                                                00000560
000580     SELECT ACCTMAST-FILE  ASSIGN TO ACCTMSTI                   00000570
000590         ACCESS IS SEQUENTIAL                                   00000580
000600         FILE STATUS  IS  WS-ACCTMSTI-STATUS.                   00000590
000610                                                                00000600
000620     SELECT ACCTMAST-OUT   ASSIGN TO ACCTMSTO                   00000610
000630         ACCESS IS SEQUENTIAL                                   00000620
000640         FILE STATUS  IS  WS-ACCTMSTO-STATUS.                   00000630
000650                                                                00000640
000660     SELECT TXNJRNL-FILE   ASSIGN TO TXNJRNL                    00000650
000670         ACCESS IS SEQUENTIAL                                   00000660
000680         FILE STATUS  IS  WS-TXNJRNL-STATUS.                    00000670
000690                                                                00000680
000700     SELECT REPORT-FILE    ASSIGN TO RUNRPT                     00000690
000710         FILE STATUS  IS  WS-REPORT-STATUS.                     00000700
000712                                                                00000702
000714     SELECT RUNPARM-FILE   ASSIGN TO RUNPARM                   *BNK0171 00000704
000716         FILE STATUS  IS  WS-RUNPARM-STATUS.                   *BNK0171 00000706
000720                                                                00000710
000730****************************************************************00000720
000740 DATA DIVISION.                                                 00000730
000750 FILE SECTION.                                                  00000740
000760                                                                00000750
000770 FD  TXNREQ-FILE                                                00000760
000780     RECORDING MODE IS F.                                       00000770
000790 COPY TXNCOPY REPLACING ==:TAG:== BY ==REQ==.                   00000780
000800                                                                00000790
000810 FD  CUSTMAST-FILE                                              00000800
000820     RECORDING MODE IS F.                                       00000810
000830 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CUST==.                 00000820
000840                                                                00000830
000850 FD  ACCTMAST-FILE                                              00000840
000860     RECORDING MODE IS F.                                       00000850
000870 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACCT==.                 00000860
000880                                                                00000870
000890 FD  ACCTMAST-OUT                                               00000880
000900     RECORDING MODE IS F.                                       00000890
000910 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACTO==.                 00000900
000920                                                                00000910
000930 FD  TXNJRNL-FILE                                               00000920
000940     RECORDING MODE IS F.                                       00000930
000950 COPY JRNCOPY REPLACING ==:TAG:== BY ==JRN==.                   00000940
000960                                                                00000950
000970 FD  REPORT-FILE                                                00000960
000980     RECORDING MODE IS F.                                       00000970
000990 01  REPORT-RECORD               PIC X(132).                    00000980
000992                                                                00000982
000994 FD  RUNPARM-FILE                                               *BNK0171 00000984
000996     RECORDING MODE IS F.                                      *BNK0171 00000986
000998 COPY RUNPCOPY REPLACING ==:TAG:== BY ==RUNP==.                 *BNK0171 00000988
001000                                                                00000990
001010****************************************************************00001000
001020 WORKING-STORAGE SECTION.                                       00001010
001030****************************************************************00001020
001040*                                                               *00001030
001050 01  SYSTEM-DATE-AND-TIME.                                      00001040
001060     05  CURRENT-DATE-4.                                        00001050
001070         10  CURRENT-CENT-YEAR       PIC 9(4).                  00001060
001080         10  CURRENT-MONTH           PIC 9(2).                  00001070
001090         10  CURRENT-DAY             PIC 9(2).                  00001080
001100     05  CURRENT-TIME.                                          00001090
001110         10  CURRENT-HOUR            PIC 9(2).                  00001100
001120         10  CURRENT-MINUTE          PIC 9(2).                  00001110
001130         10  CURRENT-SECOND          PIC 9(2).                  00001120
001140         10  CURRENT-HNDSEC          PIC 9(2).                  00001130
001145     05  FILLER                  PIC X(03) VALUE SPACES.        00001145
001150*                                                               *00001140
001160 01  WS-RUN-TIMESTAMP            PIC X(26)  VALUE SPACES.       BNK0077 00001150
001170*                                                               *00001160
001180 01  WS-FIELDS.                                                 00001170
001190     05  WS-TXNREQ-STATUS        PIC X(2)  VALUE SPACES.        00001180
001200     05  WS-CUSTMSTI-STATUS      PIC X(2)  VALUE SPACES.        00001190
001210     05  WS-ACCTMSTI-STATUS      PIC X(2)  VALUE SPACES.        00001200
001220     05  WS-ACCTMSTO-STATUS      PIC X(2)  VALUE SPACES.        00001210
001230     05  WS-TXNJRNL-STATUS       PIC X(2)  VALUE SPACES.        00001220
001240     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.        00001230
001242     05  WS-RUNPARM-STATUS       PIC X(2)  VALUE SPACES.       *BNK0171 00001232
001250     05  WS-TXNREQ-EOF           PIC X     VALUE 'N'.           00001240
001260     05  WS-CUST-FOUND           PIC X     VALUE 'N'.           00001250
001270     05  WS-ACCT-FOUND           PIC X     VALUE 'N'.           00001260
001280     05  WS-TXN-OK               PIC X     VALUE 'Y'.           00001270
001290     05  WS-REJECT-REASON        PIC X(20) VALUE SPACES.        00001280
001295     05  FILLER                  PIC X(02) VALUE SPACES.        00001295
001300*                                                               *00001290
001310 01  WS-SEQUENCE-COUNTERS.                                      00001300
001320     05  WS-JRN-SEQ              PIC 9(7)  COMP-3  VALUE 0.     00001310
001325     05  FILLER                  PIC X(02) VALUE SPACES.        00001325
001330*                                                               *00001320
001340 01  WS-JRN-ID-BLD.                                             00001330
001350     05  WS-JIB-PREFIX           PIC X(05) VALUE 'JRNL-'.       00001340
001360     05  WS-JIB-SEQ              PIC 9(07).                     00001350
001370     05  FILLER                  PIC X(24) VALUE SPACES.        00001360
001380 01  WS-JRN-ID-FLAT REDEFINES WS-JRN-ID-BLD  PIC X(36).         00001370
001381*                                                               *00001371
001382 COPY ENGNPARM.                                                 00001372
001390*                                                               *00001380
001400 01  WS-ACTION-TABLE-AREA.                                      00001390
001410     05  WS-ACTION-ENTRY OCCURS 2 TIMES INDEXED BY WS-ACX-IDX.  00001400
001420         10  WS-ACT-CODE         PIC X(08).                    00001410
001430         10  WS-ACT-TYPE         PIC X(08).                    00001420
001435         10  FILLER              PIC X(01) VALUE SPACE.         00001425
001440 01  WS-ACTION-TABLE-FLAT REDEFINES WS-ACTION-TABLE-AREA        00001430
001450                          PIC X(34).                            00001440
001460*                                                               *00001450
001470 01  WS-DIAG-TEST                PIC X(2).                      00001460
001480 01  WS-DIAG-TEST-N REDEFINES WS-DIAG-TEST PIC S9(3) COMP-3.    00001470
001490*                                                               *00001480
001500 01  REPORT-TOTALS.                                             00001490
001510     05  NUM-TXN-READ            PIC S9(7)  COMP-3  VALUE +0.   00001500
001520     05  NUM-TXN-POSTED          PIC S9(7)  COMP-3  VALUE +0.   00001510
001530     05  NUM-TXN-REJECTED        PIC S9(7)  COMP-3  VALUE +0.   00001520
001540     05  TOT-AMOUNT-DEPOSITED    PIC S9(9)  COMP-3  VALUE +0.   00001530
001550     05  TOT-AMOUNT-WITHDRAWN    PIC S9(9)  COMP-3  VALUE +0.   00001540
001551     05  NUM-REJ-NOCUST          PIC S9(7)  COMP-3  VALUE +0.  *BNK0172 00001541
001552     05  NUM-REJ-BADACCT         PIC S9(7)  COMP-3  VALUE +0.  *BNK0172 00001542
001553     05  NUM-REJ-BADACTION       PIC S9(7)  COMP-3  VALUE +0.  *BNK0172 00001543
001554     05  NUM-REJ-BADAMT          PIC S9(7)  COMP-3  VALUE +0.  *BNK0172 00001544
001555     05  NUM-REJ-INSUFFFUNDS     PIC S9(7)  COMP-3  VALUE +0.  *BNK0172 00001545
001556     05  FILLER                  PIC X(02) VALUE SPACES.        00001555
001560*                                                               *00001550
001570 01  WS-WORK-VARIABLES.                                         00001560
001580     05  WS-I                    PIC S9(5)  COMP   VALUE +0.    00001570
001581     05  WS-FOUND-CT-IDX         PIC S9(5)  COMP   VALUE +0.    00001571
001582     05  WS-FOUND-AT-IDX         PIC S9(5)  COMP   VALUE +0.    00001572
001585     05  FILLER                  PIC X(02) VALUE SPACES.        00001585
001590*                                                               *00001580
001600****************************************************************00001590
001610* IN-MEMORY CUSTOMER AND ACCOUNT TABLES - LOADED FROM CUSTMSTI  *00001600
001620* AND ACCTMSTI SO EACH TXNREQ CAN BE RESOLVED WITHOUT RE-       *00001610
001630* READING EITHER MASTER                                        *00001620
001640****************************************************************00001630
001650 01  WS-CUST-TABLE-CT            PIC S9(5) COMP VALUE +0.       00001640
001660 01  WS-CUST-TABLE-AREA.                                        00001650
001670     05  WS-CT-ENTRY  OCCURS 1000 TIMES                        00001660
001680                      INDEXED BY WS-CT-IDX.                    00001670
001690         10  WS-CT-ID            PIC X(36).                    00001680
001700         10  WS-CT-USERNAME      PIC X(20).                    00001690
001705         10  FILLER              PIC X(02) VALUE SPACES.        00001705
001710*                                                               *00001700
001720 01  WS-ACCT-TABLE-CT            PIC S9(5) COMP VALUE +0.       00001710
001730 01  WS-ACCT-TABLE-AREA.                                        00001720
001740     05  WS-AT-ENTRY  OCCURS 3000 TIMES                        00001730
001750                      INDEXED BY WS-AT-IDX.                    00001740
001760         10  WS-AT-ID            PIC X(36).                    00001750
001770         10  WS-AT-CUST-ID       PIC X(36).                    00001760
001780         10  WS-AT-TYPE          PIC X(12).                    00001770
001790         10  WS-AT-BALANCE       PIC S9(09).                   00001780
001800         10  WS-AT-LIABILITY-FG  PIC 9(01).                    00001790
001810         10  WS-AT-INT-RATE      PIC 9(01)V999.                00001800
001815         10  FILLER              PIC X(02) VALUE SPACES.        00001815
001820*                                                               *00001810
001830*        *******************                                    00001820
001840*            report lines                                       00001830
001850*        *******************                                    00001840
001860 01  RPT-HEADER1.                                               00001850
001870     05  FILLER                     PIC X(40)                  00001860
001880               VALUE 'BANK CUSTOMER POSTING RUN      DATE: '.   00001870
001890     05  RPT-MM                     PIC 99.                     00001880
001900     05  FILLER                     PIC X     VALUE '/'.        00001890
001910     05  RPT-DD                     PIC 99.                     00001900
001920     05  FILLER                     PIC X     VALUE '/'.        00001910
001930     05  RPT-CCYY                   PIC 9999.                   00001920
001940     05  FILLER                     PIC X(14)                  00001930
001950                    VALUE '   TIME: '.                          00001940
001960     05  RPT-HH                     PIC 99.                     00001950
001970     05  FILLER                     PIC X     VALUE ':'.        00001960
001980     05  RPT-MIN                    PIC 99.                     00001970
001990     05  FILLER                     PIC X     VALUE ':'.        00001980
002000     05  RPT-SS                     PIC 99.                     00001990
002010     05  FILLER                     PIC X(51) VALUE SPACES.     00002000
002020 01  RPT-SECTION-HDR.                                           00002010
002030     05  FILLER PIC X(25) VALUE 'POSTING SECTION'.              00002020
002040     05  FILLER PIC X(107) VALUE SPACES.                        00002030
002050 01  RPT-REJECT-DETAIL.                                         00002040
002060     05  FILLER              PIC X(4)   VALUE SPACES.           00002050
002070     05  RPT-REJ-USERNAME    PIC X(20).                         00002060
002080     05  FILLER              PIC X(2)   VALUE SPACES.           00002070
002090     05  RPT-REJ-ACCTTYPE    PIC X(12).                         00002080
002100     05  FILLER              PIC X(2)   VALUE SPACES.           00002090
002110     05  RPT-REJ-ACTION      PIC X(08).                         00002100
002120     05  FILLER              PIC X(2)   VALUE SPACES.           00002110
002130     05  RPT-REJ-AMOUNT      PIC ZZZ,ZZZ,ZZ9.                   00002120
002140     05  FILLER              PIC X(2)   VALUE SPACES.           00002130
002150     05  RPT-REJ-REASON      PIC X(20).                         00002140
002160     05  FILLER              PIC X(40)  VALUE SPACES.           00002150
002170 01  RPT-POST-TOTALS-HDR.                                       00002160
002180     05  FILLER PIC X(30) VALUE 'POSTING CONTROL TOTALS'.       00002170
002190     05  FILLER PIC X(102) VALUE SPACES.                        00002180
002200 01  RPT-POST-TOTALS-DETAIL.                                    00002190
002210     05  RPT-PT-LABEL        PIC X(24).                         00002200
002220     05  FILLER              PIC X(4)   VALUE SPACES.           00002210
002230     05  RPT-PT-COUNT        PIC ZZZ,ZZZ,ZZ9.                   00002220
002240     05  FILLER              PIC X(93)  VALUE SPACES.           00002230
002250*                                                               *00002240
002260****************************************************************00002250
002270 PROCEDURE DIVISION.                                            00002260
002280****************************************************************00002270
002290                                                                00002280
002300 000-MAIN.                                                      00002290
002310     ACCEPT CURRENT-DATE-4 FROM DATE YYYYMMDD.                  BNK0077 00002300
002320     ACCEPT CURRENT-TIME   FROM TIME.                           00002310
002330     DISPLAY 'ACPOST01 STARTED ' CURRENT-MONTH '/'              00002320
002340            CURRENT-DAY '/' CURRENT-CENT-YEAR.                  00002330
002350                                                                00002340
002360     MOVE 'DEPOSIT ' TO WS-ACT-CODE(1).                        00002350
002370     MOVE 'DEBIT   ' TO WS-ACT-TYPE(1).                        00002360
002380     MOVE 'WITHDRAW' TO WS-ACT-CODE(2).                        00002370
002390     MOVE 'CREDIT  ' TO WS-ACT-TYPE(2).                        00002380
002400                                                                00002390
002410     PERFORM 700-OPEN-FILES THRU 700-EXIT.                      00002400
002415     PERFORM 702-READ-RUNPARM THRU 702-EXIT.                   *BNK0171 00002405
002420     PERFORM 705-BUILD-TIMESTAMP THRU 705-EXIT.                 BNK0077 00002410
002430     PERFORM 710-LOAD-CUST-TABLE THRU 710-EXIT.                 00002420
002440     PERFORM 715-LOAD-ACCT-TABLE THRU 715-EXIT.                 00002430
002450     PERFORM 800-INIT-REPORT THRU 800-EXIT.                     00002440
002460                                                                00002450
002470     PERFORM 720-READ-TXNREQ THRU 720-EXIT.                     00002460
002480     PERFORM 100-PROCESS-TXN THRU 100-EXIT                      00002470
002490             UNTIL WS-TXNREQ-EOF = 'Y'.                         00002480
002500                                                                00002490
002510     PERFORM 780-WRITE-ACCT-TABLE THRU 780-EXIT.                00002500
002520     PERFORM 850-REPORT-POST-TOTALS THRU 850-EXIT.              00002510
002530     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                     00002520
002540                                                                00002530
002550     GOBACK.                                                    00002540
002560                                                                00002550
002570 100-PROCESS-TXN.                                               00002560
002580     ADD +1 TO NUM-TXN-READ.                                    00002570
002590     MOVE 'Y' TO WS-TXN-OK.                                     00002580
002600     MOVE SPACES TO WS-REJECT-REASON.                           00002590
002610     MOVE 'N' TO WS-CUST-FOUND.                                 00002600
002620     MOVE 'N' TO WS-ACCT-FOUND.                                 00002610
002630                                                                00002620
002640     PERFORM 110-RESOLVE-CUSTOMER THRU 110-EXIT.                00002630
002650     IF WS-CUST-FOUND = 'Y'                                    00002640
002660         PERFORM 120-RESOLVE-ACCOUNT THRU 120-EXIT              00002650
002670     ELSE                                                       00002660
002680         MOVE 'N' TO WS-TXN-OK                                  00002670
002690         MOVE 'NO CUSTOMER' TO WS-REJECT-REASON                 00002680
002700     END-IF.                                                    00002690
002710                                                                00002700
002720     IF WS-TXN-OK = 'Y' AND WS-ACCT-FOUND = 'N'                 00002710
002730         MOVE 'N' TO WS-TXN-OK                                  00002720
002740         MOVE 'BAD ACCOUNT' TO WS-REJECT-REASON                 00002730
002750     END-IF.                                                    00002740
002760                                                                00002750
002770     IF WS-TXN-OK = 'Y'                                        00002760
002780         PERFORM 130-MAP-ACTION THRU 130-EXIT                   00002770
002790     END-IF.                                                    00002780
002800                                                                00002790
002810     IF WS-TXN-OK = 'Y'                                        00002800
002820         PERFORM 140-CALL-ENGINE THRU 140-EXIT                  00002810
002830     END-IF.                                                    00002820
002840                                                                00002830
002850     IF WS-TXN-OK = 'Y'                                        00002840
002860         ADD +1 TO NUM-TXN-POSTED                               00002850
002870     ELSE                                                       00002860
002880         ADD +1 TO NUM-TXN-REJECTED                             00002870
002890         PERFORM 190-REPORT-REJECT THRU 190-EXIT                00002880
002900     END-IF.                                                    00002890
002910                                                                00002900
002920     PERFORM 720-READ-TXNREQ THRU 720-EXIT.                     00002910
002930                                                                00002920
002940 110-RESOLVE-CUSTOMER.                                          00002930
002950     PERFORM 115-SCAN-ONE-CUST THRU 115-EXIT                    00002950
002960             VARYING WS-CT-IDX FROM 1 BY 1                      00002960
002970             UNTIL WS-CT-IDX > WS-CUST-TABLE-CT                 00002970
002980                OR WS-CUST-FOUND = 'Y'.                         00002980
002990 110-EXIT. EXIT.                                                00002990
003000                                                                00003000
003010 115-SCAN-ONE-CUST.                                             00003010
003020     IF WS-CT-USERNAME(WS-CT-IDX) = REQ-USERNAME                00003020
003030         MOVE 'Y' TO WS-CUST-FOUND                              00003030
003040         SET WS-FOUND-CT-IDX TO WS-CT-IDX                       00003035
003050     END-IF.                                                    00003040
003060 115-EXIT. EXIT.                                                00003050
003070                                                                00003060
003080 120-RESOLVE-ACCOUNT.                                           00003070
003090     PERFORM 125-SCAN-ONE-ACCT THRU 125-EXIT                    00003090
003100             VARYING WS-AT-IDX FROM 1 BY 1                      00003100
003110             UNTIL WS-AT-IDX > WS-ACCT-TABLE-CT                 00003110
003120                OR WS-ACCT-FOUND = 'Y'.                        00003120
003130 120-EXIT. EXIT.                                                00003130
003140                                                                00003140
003150 125-SCAN-ONE-ACCT.                                             00003150
003160     IF WS-AT-CUST-ID(WS-AT-IDX) = WS-CT-ID(WS-FOUND-CT-IDX)    00003160
003170         AND WS-AT-TYPE(WS-AT-IDX) = REQ-ACCT-TYPE              00003170
003180         MOVE 'Y' TO WS-ACCT-FOUND                              00003180
003190         SET WS-FOUND-AT-IDX TO WS-AT-IDX                       00003185
003200     END-IF.                                                    00003190
003210 125-EXIT. EXIT.                                                00003200
003220                                                                00003210
003230 130-MAP-ACTION.                                                00003220
003240     MOVE 'BAD ACTION' TO WS-REJECT-REASON.                     00003225
003250     MOVE 'N' TO WS-TXN-OK.                                     00003230
003260     PERFORM 135-SCAN-ONE-ACTION THRU 135-EXIT                  00003235
003270             VARYING WS-ACX-IDX FROM 1 BY 1                     00003240
003280             UNTIL WS-ACX-IDX > 2 OR WS-TXN-OK = 'Y'.           00003245
003290 130-EXIT. EXIT.                                                00003250
003300                                                                00003255
003310 135-SCAN-ONE-ACTION.                                           00003260
003320     IF WS-ACT-CODE(WS-ACX-IDX) = REQ-ACTION                    00003265
003330         MOVE 'Y' TO WS-TXN-OK                                  00003270
003340         MOVE SPACES TO WS-REJECT-REASON                        00003275
003350         MOVE WS-ACT-TYPE(WS-ACX-IDX) TO LK-TXN-TYPE            00003280
003360     END-IF.                                                    00003285
003370 135-EXIT. EXIT.                                                00003290
003380                                                                00003295
003390 140-CALL-ENGINE.                                               00003300
003400     MOVE REQ-AMOUNT               TO LK-TXN-AMOUNT.            00003310
003410     MOVE WS-AT-LIABILITY-FG(WS-FOUND-AT-IDX)                   00003320
003420                                   TO LK-ACCT-LIABILITY-FG.     00003330
003430     MOVE WS-AT-BALANCE(WS-FOUND-AT-IDX) TO LK-ACCT-BALANCE-IN. 00003340
003440     CALL 'ACCTENGN' USING LK-ENGINE-PARMS.                     00003350
003450     EVALUATE TRUE                                              00003360
003460         WHEN LK-ENGINE-ACCEPT                                  00003370
003470             PERFORM 145-POST-ACCEPT  THRU 145-EXIT             00003380
003480         WHEN LK-ENGINE-REJ-AMT                                 00003390
003490             MOVE 'N' TO WS-TXN-OK                              00003400
003500             MOVE 'BAD AMOUNT' TO WS-REJECT-REASON              00003410
003510         WHEN LK-ENGINE-REJ-FUNDS                               00003420
003520             MOVE 'N' TO WS-TXN-OK                              00003430
003530             MOVE 'INSUFFICIENT FUNDS' TO WS-REJECT-REASON      00003440
003540     END-EVALUATE.                                              00003450
003550 140-EXIT. EXIT.                                                00003460
003560                                                                00003470
003570 145-POST-ACCEPT.                                               00003480
003580     MOVE LK-ACCT-BALANCE-OUT                                   00003490
003590             TO WS-AT-BALANCE(WS-FOUND-AT-IDX).                 00003500
003600     ADD +1 TO WS-JRN-SEQ.                                      00003510
003610     MOVE WS-JRN-SEQ TO WS-JIB-SEQ.                              00003520
003620     MOVE WS-JRN-ID-FLAT         TO JRN-TXN-ID.                 00003530
003630     MOVE WS-AT-ID(WS-FOUND-AT-IDX) TO JRN-ACCT-ID.             00003540
003640     MOVE LK-TXN-TYPE            TO JRN-TXN-TYPE.               00003550
003650     MOVE REQ-AMOUNT             TO JRN-AMOUNT.                 00003560
003660     MOVE WS-RUN-TIMESTAMP       TO JRN-TIMESTAMP.              00003570
003670     WRITE JRN-REC.                                             00003580
003680     IF LK-TXN-IS-DEBIT                                         00003590
003690         ADD REQ-AMOUNT TO TOT-AMOUNT-DEPOSITED                00003600
003700     ELSE                                                       00003610
003710         ADD REQ-AMOUNT TO TOT-AMOUNT-WITHDRAWN                00003620
003720     END-IF.                                                    00003630
003730 145-EXIT. EXIT.                                                00003640
003740                                                                00003650
003750 190-REPORT-REJECT.                                             00003660
003752*    BNK-0172 - BRANCH AUDIT WANTED REJECTS BROKEN OUT BY      *BNK0172 00003662
003754*    REASON ON THE CONTROL TOTALS, NOT JUST DETAIL LINES       BNK0172 00003664
003756     EVALUATE WS-REJECT-REASON                                 *BNK0172 00003666
003758         WHEN 'NO CUSTOMER'                                    *BNK0172 00003668
003760             ADD +1 TO NUM-REJ-NOCUST                          *BNK0172 00003670
003762         WHEN 'BAD ACCOUNT'                                    *BNK0172 00003672
003764             ADD +1 TO NUM-REJ-BADACCT                         *BNK0172 00003674
003766         WHEN 'BAD ACTION'                                     *BNK0172 00003676
003768             ADD +1 TO NUM-REJ-BADACTION                       *BNK0172 00003678
003770         WHEN 'BAD AMOUNT'                                     *BNK0172 00003680
003772             ADD +1 TO NUM-REJ-BADAMT                          *BNK0172 00003682
003774         WHEN 'INSUFFICIENT FUNDS'                             *BNK0172 00003684
003776             ADD +1 TO NUM-REJ-INSUFFFUNDS                     *BNK0172 00003686
003778     END-EVALUATE.                                             *BNK0172 00003688
003780     MOVE REQ-USERNAME       TO RPT-REJ-USERNAME.               00003670
003782     MOVE REQ-ACCT-TYPE      TO RPT-REJ-ACCTTYPE.               00003680
003784     MOVE REQ-ACTION         TO RPT-REJ-ACTION.                 00003690
003786     MOVE REQ-AMOUNT         TO RPT-REJ-AMOUNT.                 00003700
003788     MOVE WS-REJECT-REASON   TO RPT-REJ-REASON.                 00003710
003790     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.                00003720
003820                                                                00003730
003830 700-OPEN-FILES.                                                00003740
003840     OPEN INPUT  TXNREQ-FILE CUSTMAST-FILE ACCTMAST-FILE        00003750
003841          RUNPARM-FILE                                         *BNK0171 00003752
003850          OUTPUT ACCTMAST-OUT TXNJRNL-FILE                      00003760
003860          EXTEND REPORT-FILE.                                   00003770
003870     IF WS-TXNREQ-STATUS NOT = '00'                             00003780
003880       DISPLAY 'ERROR OPENING TXNREQ FILE. RC:' WS-TXNREQ-STATUS00003790
003890       MOVE 16 TO RETURN-CODE                                   00003800
003900       MOVE 'Y' TO WS-TXNREQ-EOF                                00003810
003910     END-IF.                                                    00003820
003915     IF WS-RUNPARM-STATUS NOT = '00'                            *BNK0171 00003822
003916       DISPLAY 'ERROR OPENING RUNPARM FILE. RC:'                *BNK0171 00003824
003917               WS-RUNPARM-STATUS                                *BNK0171 00003826
003918       MOVE 16 TO RETURN-CODE                                   *BNK0171 00003828
003919       MOVE 'Y' TO WS-TXNREQ-EOF                                *BNK0171 00003829
003920     END-IF.                                                    00003830
003922 700-EXIT. EXIT.                                                 00003832
003924                                                                 00003834
003926 702-READ-RUNPARM.                                              *BNK0171 00003836
003928*    ONE RUN-DATE PARAMETER RECORD PER JOB STEP - READ ONCE AT  *BNK0171 00003838
003930*    START-OF-JOB, BEFORE THE TRANSACTION LOOP OPENS             BNK0171 00003840
003932     READ RUNPARM-FILE.                                         *BNK0171 00003842
003934     IF WS-RUNPARM-STATUS NOT = '00'                            *BNK0171 00003844
003936       DISPLAY 'ERROR READING RUNPARM FILE. RC:'                *BNK0171 00003846
003938               WS-RUNPARM-STATUS                                *BNK0171 00003848
003939       MOVE 16 TO RETURN-CODE                                   *BNK0171 00003849
003940       MOVE 'Y' TO WS-TXNREQ-EOF                                *BNK0171 00003850
003942     END-IF.                                                    *BNK0171 00003852
003944 702-EXIT. EXIT.                                                *BNK0171 00003854
003946                                                                 00003856
003948 705-BUILD-TIMESTAMP.                                           00003850
003950*    TIMESTAMP COMES FROM THE RUNPARM RUN-DATE PARAMETER       *BNK0171 00003860
003960*    RECORD, NOT FROM A WALL-CLOCK CALL - SEE CHANGE LOG       *BNK0171 00003870
003965*    ENTRY OF 03/08/04                                         BNK0171 00003875
003970     MOVE SPACES TO WS-RUN-TIMESTAMP.                           00003880
003980     STRING RUNP-CCYY          '-' RUNP-MM      '-'            *BNK0171 00003890
003990            RUNP-DD            ' ' RUNP-HH      ':'            *BNK0171 00003900
004000            RUNP-MIN           ':' RUNP-SS                     *BNK0171 00003910
004010            DELIMITED BY SIZE INTO WS-RUN-TIMESTAMP.            00003920
004020 705-EXIT. EXIT.                                                00003930
004030                                                                00003940
004040 710-LOAD-CUST-TABLE.                                           00003950
004050     MOVE 0 TO WS-CUST-TABLE-CT.                                00003960
004060     PERFORM 712-LOAD-ONE-CUST THRU 712-EXIT                    00003970
004070             UNTIL WS-CUSTMSTI-STATUS = '10'.                   00003980
004080 710-EXIT. EXIT.                                                00003990
004090                                                                00004000
004100 712-LOAD-ONE-CUST.                                             00004010
004110     READ CUSTMAST-FILE.                                        00004020
004120     IF WS-CUSTMSTI-STATUS = '00'                               00004030
004130         ADD +1 TO WS-CUST-TABLE-CT                             00004040
004140         SET WS-CT-IDX TO WS-CUST-TABLE-CT                      00004050
004150         MOVE CUST-ID       TO WS-CT-ID(WS-CT-IDX)              00004060
004160         MOVE CUST-USERNAME TO WS-CT-USERNAME(WS-CT-IDX)        00004070
004170     END-IF.                                                    00004080
004180 712-EXIT. EXIT.                                                00004090
004190                                                                00004100
004200 715-LOAD-ACCT-TABLE.                                           00004110
004210     MOVE 0 TO WS-ACCT-TABLE-CT.                                00004120
004220     PERFORM 717-LOAD-ONE-ACCT THRU 717-EXIT                    00004130
004230             UNTIL WS-ACCTMSTI-STATUS = '10'.                   00004140
004240 715-EXIT. EXIT.                                                00004150
004250                                                                00004160
004260 717-LOAD-ONE-ACCT.                                             00004170
004270     READ ACCTMAST-FILE.                                        00004180
004280     IF WS-ACCTMSTI-STATUS = '00'                               00004190
004290         ADD +1 TO WS-ACCT-TABLE-CT                             00004200
004300         SET WS-AT-IDX TO WS-ACCT-TABLE-CT                      00004210
004310         MOVE ACCT-ID           TO WS-AT-ID(WS-AT-IDX)          00004220
004320         MOVE ACCT-CUST-ID      TO WS-AT-CUST-ID(WS-AT-IDX)     00004230
004330         MOVE ACCT-TYPE         TO WS-AT-TYPE(WS-AT-IDX)        00004240
004340         MOVE ACCT-BALANCE      TO WS-AT-BALANCE(WS-AT-IDX)     00004250
004350         MOVE ACCT-LIABILITY-FG TO WS-AT-LIABILITY-FG(WS-AT-IDX)00004260
004360         MOVE ACCT-INT-RATE     TO WS-AT-INT-RATE(WS-AT-IDX)    00004270
004370     END-IF.                                                    00004280
004380 717-EXIT. EXIT.                                                00004290
004390                                                                00004300
004400 720-READ-TXNREQ.                                               00004310
004410     READ TXNREQ-FILE                                           00004320
004420       AT END MOVE 'Y' TO WS-TXNREQ-EOF.                        00004330
004430 720-EXIT. EXIT.                                                00004340
004440                                                                00004350
004450 780-WRITE-ACCT-TABLE.                                          00004360
004460     PERFORM 785-WRITE-ONE-ACCT THRU 785-EXIT                   00004370
004470             VARYING WS-I FROM 1 BY 1                           00004380
004480             UNTIL WS-I > WS-ACCT-TABLE-CT.                     00004390
004490 780-EXIT. EXIT.                                                00004400
004500                                                                00004410
004510 785-WRITE-ONE-ACCT.                                            00004420
004520     MOVE WS-AT-ID(WS-I)           TO ACTO-ID.                 00004430
004530     MOVE WS-AT-CUST-ID(WS-I)      TO ACTO-CUST-ID.             00004440
004540     MOVE WS-AT-TYPE(WS-I)         TO ACTO-TYPE.                00004450
004550     MOVE WS-AT-BALANCE(WS-I)      TO ACTO-BALANCE.             00004460
004560     MOVE WS-AT-LIABILITY-FG(WS-I) TO ACTO-LIABILITY-FG.        00004470
004570     MOVE WS-AT-INT-RATE(WS-I)     TO ACTO-INT-RATE.            00004480
004580     WRITE ACTO-REC.                                            00004490
004590 785-EXIT. EXIT.                                                00004500
004600                                                                00004510
004610 790-CLOSE-FILES.                                                00004520
004620     CLOSE TXNREQ-FILE CUSTMAST-FILE ACCTMAST-FILE              00004530
004625           RUNPARM-FILE                                        *BNK0171 00004535
004630           ACCTMAST-OUT TXNJRNL-FILE REPORT-FILE.               00004540
004640 790-EXIT. EXIT.                                                00004550
004650                                                                00004560
004660 800-INIT-REPORT.                                               00004570
004670     MOVE CURRENT-MONTH     TO RPT-MM.                          00004580
004680     MOVE CURRENT-DAY       TO RPT-DD.                          00004590
004690     MOVE CURRENT-CENT-YEAR TO RPT-CCYY.                        00004600
004700     MOVE CURRENT-HOUR      TO RPT-HH.                          00004610
004710     MOVE CURRENT-MINUTE    TO RPT-MIN.                         00004620
004720     MOVE CURRENT-SECOND    TO RPT-SS.                          00004630
004730     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.    00004640
004740     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.          00004650
004750 800-EXIT. EXIT.                                                00004660
004760                                                                00004670
004770 850-REPORT-POST-TOTALS.                                        00004680
004780     WRITE REPORT-RECORD FROM RPT-POST-TOTALS-HDR AFTER 2.      00004690
004790     MOVE 'REQUESTS READ'      TO RPT-PT-LABEL.                 00004700
004800     MOVE NUM-TXN-READ         TO RPT-PT-COUNT.                 00004710
004810     WRITE REPORT-RECORD FROM RPT-POST-TOTALS-DETAIL.           00004720
004820     MOVE 'REQUESTS POSTED'    TO RPT-PT-LABEL.                 00004730
004830     MOVE NUM-TXN-POSTED       TO RPT-PT-COUNT.                 00004740
004840     WRITE REPORT-RECORD FROM RPT-POST-TOTALS-DETAIL.           00004750
004850     MOVE 'REQUESTS REJECTED'  TO RPT-PT-LABEL.                 00004760
004860     MOVE NUM-TXN-REJECTED     TO RPT-PT-COUNT.                 00004770
004870     WRITE REPORT-RECORD FROM RPT-POST-TOTALS-DETAIL.           00004780
004872     MOVE '  REJ - NO CUSTOMER'  TO RPT-PT-LABEL.              *BNK0172 00004782
004874     MOVE NUM-REJ-NOCUST        TO RPT-PT-COUNT.               *BNK0172 00004784
004876     WRITE REPORT-RECORD FROM RPT-POST-TOTALS-DETAIL.          *BNK0172 00004786
004878     MOVE '  REJ - BAD ACCOUNT'  TO RPT-PT-LABEL.              *BNK0172 00004788
004880     MOVE NUM-REJ-BADACCT       TO RPT-PT-COUNT.               *BNK0172 00004790
004882     WRITE REPORT-RECORD FROM RPT-POST-TOTALS-DETAIL.          *BNK0172 00004792
004884     MOVE '  REJ - BAD ACTION'   TO RPT-PT-LABEL.              *BNK0172 00004794
004886     MOVE NUM-REJ-BADACTION     TO RPT-PT-COUNT.               *BNK0172 00004796
004888     WRITE REPORT-RECORD FROM RPT-POST-TOTALS-DETAIL.          *BNK0172 00004798
004890     MOVE '  REJ - BAD AMOUNT'   TO RPT-PT-LABEL.              *BNK0172 00004800
004892     MOVE NUM-REJ-BADAMT        TO RPT-PT-COUNT.               *BNK0172 00004802
004894     WRITE REPORT-RECORD FROM RPT-POST-TOTALS-DETAIL.          *BNK0172 00004804
004896     MOVE '  REJ - INSUFF FUNDS' TO RPT-PT-LABEL.              *BNK0172 00004806
004898     MOVE NUM-REJ-INSUFFFUNDS   TO RPT-PT-COUNT.               *BNK0172 00004808
004899     WRITE REPORT-RECORD FROM RPT-POST-TOTALS-DETAIL.          *BNK0172 00004809
004901     MOVE 'TOTAL DEPOSITED'    TO RPT-PT-LABEL.                 00004810
004903     MOVE TOT-AMOUNT-DEPOSITED TO RPT-PT-COUNT.                 00004812
004905     WRITE REPORT-RECORD FROM RPT-POST-TOTALS-DETAIL.           00004814
004907     MOVE 'TOTAL WITHDRAWN'    TO RPT-PT-LABEL.                 00004816
004909     MOVE TOT-AMOUNT-WITHDRAWN TO RPT-PT-COUNT.                 00004818
004911     WRITE REPORT-RECORD FROM RPT-POST-TOTALS-DETAIL.           00004820
004913 850-EXIT. EXIT.                                                00004830
