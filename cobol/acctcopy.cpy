000100****************************************************************
000200* ACCTCOPY                                                    *
000300* ACCOUNT MASTER RECORD LAYOUT - ONE ENTRY PER ACCOUNT ON     *
000400* FILE ACCTMAST.  EVERY CUSTOMER CARRIES EXACTLY THREE        *
000500* ACCOUNTS - CHECKING, SAVINGS AND CREDIT CARD - OPENED BY    *
000600* THE INTAKE RUN (SEE CUSTIN01).                              *
000700*                                                              *
000800* USE COPY ACCTCOPY REPLACING ==:TAG:== BY ==xxxx==           *
000900*                                                              *
001000* 1998-02-11  RJD  ORIGINAL LAYOUT - TICKET BNK-0012          *
001100* 1999-08-30  RJD  LIABILITY FLAG ADDED - BNK-0044 - SO THE   *
001200*                  POSTING ENGINE CAN SIGN-FLIP CREDIT CARD   *
001300*                  ACTIVITY WITHOUT A SPECIAL CASE            *
001400* 2002-04-02  KLT  INT RATE WIDENED TO 9(1)V999 SO THE CARD   *
001500*                  RATE OF .025 DOES NOT ROUND - BNK-0151     *
001550* 2003-09-30  MNB  RESERVED TRAILING BYTES FOR BRANCH         *
001560*                  CONSOLIDATION GROWTH - BNK-0162            *
001600****************************************************************
001700 01  :TAG:-REC.
001800     05  :TAG:-ID                PIC X(36).
001900     05  :TAG:-CUST-ID           PIC X(36).
002000     05  :TAG:-TYPE              PIC X(12).
002100     05  :TAG:-BALANCE           PIC S9(09).
002200     05  :TAG:-LIABILITY-FG      PIC 9(01).
002300         88  :TAG:-IS-ASSET           VALUE 0.
002400         88  :TAG:-IS-LIABILITY       VALUE 1.
002500     05  :TAG:-INT-RATE          PIC 9(01)V999.
002550     05  FILLER                  PIC X(05).
