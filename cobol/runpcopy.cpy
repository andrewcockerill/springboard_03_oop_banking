000100****************************************************************
000200* RUNPCOPY                                                    *
000300* RUN-DATE PARAMETER RECORD - ONE RECORD PER JOB STEP ON FILE *
000400* RUNPARM.  OPERATIONS KEYS IN THE RUN DATE AND TIME BEFORE   *
000500* SUBMIT SO EVERY STEP IN THE STREAM STAMPS ITS OUTPUT WITH   *
000600* THE SAME RUN-OF-RECORD VALUE REGARDLESS OF WHEN THE STEP    *
000700* ACTUALLY EXECUTES ON THE SYSTEM CLOCK.                      *
000800*                                                              *
000900* USE COPY RUNPCOPY REPLACING ==:TAG:== BY ==xxxx==           *
001000*                                                              *
001100* 2004-03-08  MNB  ORIGINAL LAYOUT - TICKET BNK-0171 - AUDIT   *
001200*                  FOUND JRN-TIMESTAMP DRIFTING BY A FEW       *
001300*                  SECONDS BETWEEN STEPS THAT RAN PAST         *
001400*                  MIDNIGHT - STEP TIMESTAMPS MUST NOW COME    *
001500*                  FROM A SINGLE PARAMETER RECORD, NOT EACH    *
001600*                  STEP'S OWN CLOCK READ                       *
001700****************************************************************
001800 01  :TAG:-REC.
001900     05  :TAG:-CCYY               PIC 9(04).
002000     05  :TAG:-MM                 PIC 9(02).
002100     05  :TAG:-DD                 PIC 9(02).
002200     05  :TAG:-HH                 PIC 9(02).
002300     05  :TAG:-MIN                PIC 9(02).
002400     05  :TAG:-SS                 PIC 9(02).
002500     05  FILLER                   PIC X(05).
