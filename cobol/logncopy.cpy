000100****************************************************************
000200* LOGNCOPY                                                    *
000300* LOGIN ATTEMPT RECORD - ONE PER LOGON TRY ON FILE LOGINREQ.  *
000400* LGN-ROLE TELLS LOGVAL01 WHICH MASTER TO CHECK - CUSTOMER    *
000500* OR EMPLOYEE.                                                *
000600*                                                              *
000700* USE COPY LOGNCOPY REPLACING ==:TAG:== BY ==xxxx==           *
000800*                                                              *
000900* 1999-05-14  RJD  ORIGINAL LAYOUT - TICKET BNK-0061          *
000950* 2003-09-30  MNB  RESERVED TRAILING BYTES FOR BRANCH         *
000960*                  CONSOLIDATION GROWTH - BNK-0162            *
001000****************************************************************
001100 01  :TAG:-REC.
001200     05  :TAG:-ROLE              PIC X(08).
001300         88  :TAG:-ROLE-CUSTOMER      VALUE 'CUSTOMER'.
001400         88  :TAG:-ROLE-EMPLOYEE      VALUE 'EMPLOYEE'.
001500     05  :TAG:-USERNAME          PIC X(20).
001600     05  :TAG:-PASSWORD-HASH     PIC X(64).
001650     05  FILLER                  PIC X(05).
