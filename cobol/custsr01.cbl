000010****************************************************************00000010
000020* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER   *00000020
000030* ALL RIGHTS RESERVED                                          *00000030
000040****************************************************************00000040
000050* PROGRAM:  CUSTSR01                                           *00000050
000060*                                                               *00000060
000070* FOURTH STEP OF THE NIGHTLY BANK POSTING JOB STREAM - BRANCH  *00000070
000080* CUSTOMER LOOKUP.  READS ONE OR MORE SEARCH REQUESTS OFF FILE *00000080
000090* SRCHREQ, EACH CARRYING ONE USERNAME, AND PRINTS THE MATCHING *00000090
000100* CUSTMAST ENTRY OR A NOT-FOUND LINE.  INDEPENDENT OF ACPOST01 *00000100
000110* AND STMTRP01 - ONLY NEEDS CUSTMAST.                          *00000110
000120****************************************************************00000120
000130 IDENTIFICATION DIVISION.                                       00000130
000140 PROGRAM-ID.    CUSTSR01.                                       00000140
000150 AUTHOR.        K L TRAN.                                       00000150
000160 INSTALLATION.  MIDLAND TRUST DATA CENTER.                      00000160
000170 DATE-WRITTEN.  09/30/2003.                                     00000170
000180 DATE-COMPILED.                                                 00000180
000190 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.       00000190
000200*                                                               *00000200
000210****************************************************************00000210
000220* CHANGE LOG                                                   *00000220
000230****************************************************************00000230
000240* 09/30/03  MNB  ORIGINAL PROGRAM - TICKET BNK-0163 - BRANCH    *BNK0163 00000240
000250*                CONSOLIDATION WANTED A LOOKUP STEP THAT DID     BNK0163 00000250
000260*                NOT REQUIRE A FULL STATEMENT RUN               *BNK0163 00000260
000270* 02/11/04  MNB  NOT-FOUND LINE NOW SHOWS THE USERNAME THAT     *BNK0169 00000270
000280*                WAS SEARCHED FOR, NOT JUST 'NO RESULTS FOUND' - BNK0169 00000280
000290*                HELP DESK COULD NOT TELL WHICH REQUEST FAILED  *BNK0169 00000290
000300* 06/03/05  KLT  ADDED WS-DIAG-TEST HOOK FOR FAULT INJECTION    *BNK0175 00000300
000310*                LAB - SAME PATTERN AS SAM3ABND                 BNK0175 00000310
000320****************************************************************00000320
000330 ENVIRONMENT DIVISION.                                          00000330
000340 CONFIGURATION SECTION.                                         00000340
000350 SOURCE-COMPUTER.  IBM-370.                                     00000350
000360 OBJECT-COMPUTER.  IBM-370.                                     00000360
000370 SPECIAL-NAMES.                                                 00000370
000380     C01 IS TOP-OF-FORM.                                        00000380
000390 INPUT-OUTPUT SECTION.                                          00000390
000400 FILE-CONTROL.                                                  00000400
000410                                                                00000410
000420     SELECT SRCHREQ-FILE   ASSIGN TO SRCHREQ                    00000420
000430         ACCESS IS SEQUENTIAL                                   00000430
000440         FILE STATUS  IS  WS-SRCHREQ-STATUS.                    00000440
000450                                                                00000450
000460     SELECT CUSTMAST-FILE  ASSIGN TO CUSTMSTI                   00000460
000470         OPTIONAL                                               00000465
000480         ACCESS IS SEQUENTIAL                                   00000470
000490         FILE STATUS  IS  WS-CUSTMSTI-STATUS.                   00000480
000500                                                                00000490
000510     SELECT REPORT-FILE    ASSIGN TO RUNRPT                     00000500
000520         FILE STATUS  IS  WS-REPORT-STATUS.                     00000510
000530                                                                00000520
000540****************************************************************00000530
000550 DATA DIVISION.                                                 00000540
000560 FILE SECTION.                                                  00000550
000570                                                                00000560
000580 FD  SRCHREQ-FILE                                                00000570
000590     RECORDING MODE IS F.                                       00000580
000600 COPY SRCHCOPY REPLACING ==:TAG:== BY ==SRQ==.                  00000590
000610                                                                00000600
000620 FD  CUSTMAST-FILE                                              00000610
000630     RECORDING MODE IS F.                                       00000620
000640 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CUST==.                 00000630
000650                                                                00000640
000660 FD  REPORT-FILE                                                00000650
000670     RECORDING MODE IS F.                                       00000660
000680 01  REPORT-RECORD               PIC X(132).                    00000670
000690                                                                00000680
000700****************************************************************00000690
000710 WORKING-STORAGE SECTION.                                       00000700
000720****************************************************************00000710
000730*                                                               *00000720
000740 01  SYSTEM-DATE-AND-TIME.                                      00000730
000750     05  CURRENT-DATE-4.                                        00000740
000760         10  CURRENT-CENT-YEAR       PIC 9(4).                  00000750
000770         10  CURRENT-MONTH           PIC 9(2).                  00000760
000780         10  CURRENT-DAY             PIC 9(2).                  00000770
000790     05  CURRENT-TIME.                                          00000780
000800         10  CURRENT-HOUR            PIC 9(2).                  00000790
000810         10  CURRENT-MINUTE          PIC 9(2).                  00000800
000820         10  CURRENT-SECOND          PIC 9(2).                  00000810
000830         10  CURRENT-HNDSEC          PIC 9(2).                  00000820
000840     05  FILLER                      PIC X(03) VALUE SPACES.    00000825
000850*                                                               *00000830
000860 01  WS-FIELDS.                                                 00000840
000870     05  WS-SRCHREQ-STATUS       PIC X(2)  VALUE SPACES.        00000850
000880     05  WS-CUSTMSTI-STATUS      PIC X(2)  VALUE SPACES.        00000860
000890     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.        00000870
000900     05  WS-SRCHREQ-EOF          PIC X     VALUE 'N'.           00000880
000910     05  WS-CUST-FOUND           PIC X     VALUE 'N'.           00000890
000920     05  FILLER                  PIC X(02) VALUE SPACES.        00000895
000930*                                                               *00000900
000940 01  WS-DIAG-TEST                PIC X(2).                      00000910
000950 01  WS-DIAG-TEST-N REDEFINES WS-DIAG-TEST PIC S9(3) COMP-3.    00000920
000960*                                                               *00000930
000970 01  WS-SRCH-ID-BLD.                                            00000940
000980     05  WS-SIB-NAME             PIC X(20).                    00000950
000990     05  WS-SIB-RESULT           PIC X(08).                    00000960
001000 01  WS-SRCH-ID-FLAT REDEFINES WS-SRCH-ID-BLD PIC X(28).       00000970
001010*                                                               *00000980
001020 01  REPORT-TOTALS.                                             00000990
001030     05  NUM-SRCH-READ           PIC S9(7)  COMP-3  VALUE +0.   00001000
001040     05  NUM-SRCH-FOUND          PIC S9(7)  COMP-3  VALUE +0.   00001010
001050     05  NUM-SRCH-NOTFOUND       PIC S9(7)  COMP-3  VALUE +0.   00001020
001060     05  FILLER                  PIC X(02) VALUE SPACES.        00001025
001070*                                                               *00001030
001080****************************************************************00001040
001090* IN-MEMORY CUSTOMER TABLE - LOADED FROM CUSTMSTI ONCE SO EVERY *00001050
001100* SEARCH REQUEST IS RESOLVED WITHOUT RE-READING THE MASTER      *00001060
001110****************************************************************00001070
001120 77  WS-CUST-TABLE-CT            PIC S9(5) COMP VALUE +0.       00001080
001130 01  WS-CUST-TABLE-AREA.                                        00001090
001140     05  WS-CT-ENTRY  OCCURS 1000 TIMES                        00001100
001150                      INDEXED BY WS-CT-IDX.                    00001110
001160         10  WS-CT-ID            PIC X(36).                    00001120
001170         10  WS-CT-USERNAME      PIC X(20).                    00001130
001180         10  WS-CT-FIRST-NAME    PIC X(20).                    00001140
001190         10  WS-CT-LAST-NAME     PIC X(20).                    00001150
001200         10  WS-CT-ADDRESS       PIC X(40).                    00001160
001210         10  FILLER              PIC X(02) VALUE SPACES.        00001165
001220*                                                               *00001170
001230 77  WS-FOUND-CT-IDX             PIC S9(5)  COMP   VALUE +0.    00001180
001241*                                                               *00001195
001242 01  WS-RESULT-CODE-BLD.                                        00001196
001243     05  WS-RCB-FOUND-FG         PIC 9(01)  VALUE 0.            00001197
001244     05  WS-RCB-SPARE            PIC X(03)  VALUE SPACES.       00001198
001245 01  WS-RESULT-CODE-FLAT REDEFINES WS-RESULT-CODE-BLD PIC X(04).00001199
001246*                                                               *00001200
001250*        *******************                                    00001200
001260*            report lines                                       00001210
001270*        *******************                                    00001220
001280 01  RPT-HEADER1.                                               00001230
001290     05  FILLER                     PIC X(40)                  00001240
001300               VALUE 'BANK CUSTOMER POSTING RUN      DATE: '.   00001250
001310     05  RPT-MM                     PIC 99.                     00001260
001320     05  FILLER                     PIC X     VALUE '/'.        00001270
001330     05  RPT-DD                     PIC 99.                     00001280
001340     05  FILLER                     PIC X     VALUE '/'.        00001290
001350     05  RPT-CCYY                   PIC 9999.                   00001300
001360     05  FILLER                     PIC X(14)                  00001310
001370                    VALUE '   TIME: '.                          00001320
001380     05  RPT-HH                     PIC 99.                     00001330
001390     05  FILLER                     PIC X     VALUE ':'.        00001340
001400     05  RPT-MIN                    PIC 99.                     00001350
001410     05  FILLER                     PIC X     VALUE ':'.        00001360
001420     05  RPT-SS                     PIC 99.                     00001370
001430     05  FILLER                     PIC X(51) VALUE SPACES.     00001380
001440 01  RPT-SECTION-HDR.                                           00001390
001450     05  FILLER PIC X(25) VALUE 'SEARCH SECTION'.               00001400
001460     05  FILLER PIC X(107) VALUE SPACES.                        00001410
001470 01  RPT-FOUND-DETAIL.                                          00001420
001480     05  FILLER              PIC X(4)   VALUE SPACES.           00001430
001490     05  RPT-FD-CUST-ID      PIC X(36).                         00001440
001500     05  FILLER              PIC X(2)   VALUE SPACES.           00001450
001510     05  RPT-FD-USERNAME     PIC X(20).                         00001460
001520     05  FILLER              PIC X(2)   VALUE SPACES.           00001470
001530     05  RPT-FD-FIRST-NAME   PIC X(20).                         00001480
001540     05  FILLER              PIC X(1)   VALUE SPACES.           00001490
001550     05  RPT-FD-LAST-NAME    PIC X(20).                         00001500
001560     05  FILLER              PIC X(2)   VALUE SPACES.           00001510
001570     05  RPT-FD-ADDRESS      PIC X(40).                         00001520
001580     05  FILLER              PIC X(5)   VALUE SPACES.           00001530
001590 01  RPT-NOTFOUND-DETAIL.                                       00001540
001600     05  FILLER              PIC X(4)   VALUE SPACES.           00001550
001610     05  RPT-NF-USERNAME     PIC X(20).                         00001560
001620     05  FILLER              PIC X(2)   VALUE SPACES.           00001570
001630     05  RPT-NF-MESSAGE      PIC X(20) VALUE 'NO RESULTS FOUND'.  00001580
001640     05  FILLER              PIC X(86)  VALUE SPACES.           00001590
001650 01  RPT-SEARCH-TOTALS-HDR.                                     00001600
001660     05  FILLER PIC X(30) VALUE 'SEARCH CONTROL TOTALS'.        00001610
001670     05  FILLER PIC X(102) VALUE SPACES.                        00001620
001680 01  RPT-SEARCH-TOTALS-DETAIL.                                  00001630
001690     05  RPT-ST-LABEL        PIC X(24).                         00001640
001700     05  FILLER              PIC X(4)   VALUE SPACES.           00001650
001710     05  RPT-ST-COUNT        PIC ZZZ,ZZZ,ZZ9.                   00001660
001720     05  FILLER              PIC X(93)  VALUE SPACES.           00001670
001730*                                                               *00001680
001740****************************************************************00001690
001750 PROCEDURE DIVISION.                                            00001700
001760****************************************************************00001710
001770                                                                00001720
001780 000-MAIN.                                                      00001730
001790     ACCEPT CURRENT-DATE-4 FROM DATE YYYYMMDD.                  00001740
001800     ACCEPT CURRENT-TIME   FROM TIME.                           00001750
001810     DISPLAY 'CUSTSR01 STARTED ' CURRENT-MONTH '/'              00001760
001820            CURRENT-DAY '/' CURRENT-CENT-YEAR.                  00001770
001830                                                                00001780
001840     PERFORM 700-OPEN-FILES     THRU 700-EXIT.                  00001790
001850     PERFORM 710-LOAD-CUST-TABLE THRU 710-EXIT.                 00001800
001860     PERFORM 800-INIT-REPORT    THRU 800-EXIT.                  00001810
001870                                                                00001820
001880     PERFORM 720-READ-SRCHREQ   THRU 720-EXIT.                  00001830
001890     PERFORM 100-PROCESS-SRCH   THRU 100-EXIT                   00001840
001900             UNTIL WS-SRCHREQ-EOF = 'Y'.                        00001850
001910                                                                00001860
001920     PERFORM 850-REPORT-SRCH-TOTALS THRU 850-EXIT.              00001870
001930     PERFORM 790-CLOSE-FILES    THRU 790-EXIT.                  00001880
001940                                                                00001890
001950     GOBACK.                                                    00001900
001960                                                                00001910
001970 100-PROCESS-SRCH.                                              00001920
001980     ADD +1 TO NUM-SRCH-READ.                                   00001930
001990     MOVE 'N' TO WS-CUST-FOUND.                                 00001940
002000     PERFORM 110-SCAN-ONE-CUST THRU 110-EXIT                    00001950
002010             VARYING WS-CT-IDX FROM 1 BY 1                      00001960
002020             UNTIL WS-CT-IDX > WS-CUST-TABLE-CT                 00001970
002030                OR WS-CUST-FOUND = 'Y'.                         00001980
002040                                                                00001990
002050     IF WS-CUST-FOUND = 'Y'                                    00002000
002060         ADD +1 TO NUM-SRCH-FOUND                               00002010
002070         PERFORM 150-PRINT-FOUND THRU 150-EXIT                  00002020
002080     ELSE                                                       00002030
002090         ADD +1 TO NUM-SRCH-NOTFOUND                            00002040
002100         PERFORM 160-PRINT-NOTFOUND THRU 160-EXIT                00002050
002110     END-IF.                                                    00002060
002120                                                                00002070
002130     PERFORM 720-READ-SRCHREQ THRU 720-EXIT.                    00002080
002140                                                                00002090
002150 110-SCAN-ONE-CUST.                                             00002100
002160     IF WS-CT-USERNAME(WS-CT-IDX) = SRQ-USERNAME                00002110
002170         MOVE 'Y' TO WS-CUST-FOUND                              00002120
002180         SET WS-FOUND-CT-IDX TO WS-CT-IDX                       00002130
002190     END-IF.                                                    00002140
002200 110-EXIT. EXIT.                                                00002150
002210                                                                00002160
002220 150-PRINT-FOUND.                                                00002170
002230     MOVE WS-CT-ID(WS-FOUND-CT-IDX)         TO RPT-FD-CUST-ID.  00002180
002240     MOVE WS-CT-USERNAME(WS-FOUND-CT-IDX)   TO RPT-FD-USERNAME. 00002190
002250     MOVE WS-CT-FIRST-NAME(WS-FOUND-CT-IDX) TO RPT-FD-FIRST-NAME00002200
002260     MOVE WS-CT-LAST-NAME(WS-FOUND-CT-IDX)  TO RPT-FD-LAST-NAME.00002210
002270     MOVE WS-CT-ADDRESS(WS-FOUND-CT-IDX)    TO RPT-FD-ADDRESS.  00002220
002280     WRITE REPORT-RECORD FROM RPT-FOUND-DETAIL.                 00002230
002290 150-EXIT. EXIT.                                                00002240
002300                                                                00002250
002310 160-PRINT-NOTFOUND.                                            00002260
002320     MOVE SRQ-USERNAME TO RPT-NF-USERNAME.                      00002270
002330     WRITE REPORT-RECORD FROM RPT-NOTFOUND-DETAIL.              00002280
002340 160-EXIT. EXIT.                                                00002290
002350                                                                00002300
002360 700-OPEN-FILES.                                                00002310
002370     OPEN INPUT SRCHREQ-FILE CUSTMAST-FILE                      00002320
002380          EXTEND REPORT-FILE.                                  00002330
002390     IF WS-SRCHREQ-STATUS NOT = '00'                            00002340
002400       DISPLAY 'ERROR OPENING SRCHREQ FILE. RC:'                 00002350
002410               WS-SRCHREQ-STATUS                                00002360
002420       MOVE 16 TO RETURN-CODE                                   00002370
002430       MOVE 'Y' TO WS-SRCHREQ-EOF                                00002380
002440     END-IF.                                                    00002390
002450 700-EXIT. EXIT.                                                00002400
002460                                                                00002410
002470 710-LOAD-CUST-TABLE.                                           00002420
002480     MOVE 0 TO WS-CUST-TABLE-CT.                                00002430
002490     PERFORM 712-LOAD-ONE-CUST THRU 712-EXIT                    00002440
002500             UNTIL WS-CUSTMSTI-STATUS = '10'.                   00002450
002510 710-EXIT. EXIT.                                                00002460
002520                                                                00002470
002530 712-LOAD-ONE-CUST.                                             00002480
002540     READ CUSTMAST-FILE.                                        00002490
002550     IF WS-CUSTMSTI-STATUS = '00'                               00002500
002560         ADD +1 TO WS-CUST-TABLE-CT                             00002510
002570         SET WS-CT-IDX TO WS-CUST-TABLE-CT                      00002520
002580         MOVE CUST-ID         TO WS-CT-ID(WS-CT-IDX)             00002530
002590         MOVE CUST-USERNAME   TO WS-CT-USERNAME(WS-CT-IDX)       00002540
002600         MOVE CUST-FIRST-NAME TO WS-CT-FIRST-NAME(WS-CT-IDX)     00002550
002610         MOVE CUST-LAST-NAME  TO WS-CT-LAST-NAME(WS-CT-IDX)      00002560
002620         MOVE CUST-ADDRESS    TO WS-CT-ADDRESS(WS-CT-IDX)        00002570
002630     END-IF.                                                    00002580
002640 712-EXIT. EXIT.                                                00002590
002650                                                                00002600
002660 720-READ-SRCHREQ.                                              00002610
002670     READ SRCHREQ-FILE                                          00002620
002680       AT END MOVE 'Y' TO WS-SRCHREQ-EOF.                       00002630
002690 720-EXIT. EXIT.                                                00002640
002700                                                                00002650
002710 790-CLOSE-FILES.                                                00002660
002720     CLOSE SRCHREQ-FILE CUSTMAST-FILE REPORT-FILE.               00002670
002730 790-EXIT. EXIT.                                                00002680
002740                                                                00002690
002750 800-INIT-REPORT.                                               00002700
002760     MOVE CURRENT-MONTH     TO RPT-MM.                          00002710
002770     MOVE CURRENT-DAY       TO RPT-DD.                          00002720
002780     MOVE CURRENT-CENT-YEAR TO RPT-CCYY.                        00002730
002790     MOVE CURRENT-HOUR      TO RPT-HH.                          00002740
002800     MOVE CURRENT-MINUTE    TO RPT-MIN.                         00002750
002810     MOVE CURRENT-SECOND    TO RPT-SS.                          00002760
002820     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.    00002770
002830     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.          00002780
002840 800-EXIT. EXIT.                                                00002790
002850                                                                00002800
002860 850-REPORT-SRCH-TOTALS.                                        00002810
002870     WRITE REPORT-RECORD FROM RPT-SEARCH-TOTALS-HDR AFTER 2.     00002820
002880     MOVE 'SEARCHES PROCESSED'   TO RPT-ST-LABEL.               00002830
002890     MOVE NUM-SRCH-READ       TO RPT-ST-COUNT.                   00002840
002900     WRITE REPORT-RECORD FROM RPT-SEARCH-TOTALS-DETAIL.         00002850
002910     MOVE 'MATCHES FOUND'         TO RPT-ST-LABEL.              00002860
002920     MOVE NUM-SRCH-FOUND      TO RPT-ST-COUNT.                   00002870
002930     WRITE REPORT-RECORD FROM RPT-SEARCH-TOTALS-DETAIL.         00002880
002940     MOVE 'NOT FOUND'             TO RPT-ST-LABEL.              00002890
002950     MOVE NUM-SRCH-NOTFOUND   TO RPT-ST-COUNT.                   00002900
002960     WRITE REPORT-RECORD FROM RPT-SEARCH-TOTALS-DETAIL.         00002910
002970 850-EXIT. EXIT.                                                00002920
