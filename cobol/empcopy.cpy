000100****************************************************************
000200* EMPCOPY                                                     *
000300* EMPLOYEE MASTER RECORD LAYOUT - BACK-OFFICE LOGON TABLE.    *
000400* ONE ENTRY PER TELLER/OFFICER ON FILE EMPMAST.               *
000500*                                                              *
000600* USE COPY EMPCOPY REPLACING ==:TAG:== BY ==xxxx==            *
000700*                                                              *
000800* 1998-02-11  RJD  ORIGINAL LAYOUT - TICKET BNK-0012          *
000850* 2003-09-30  MNB  RESERVED TRAILING BYTES FOR BRANCH         *
000860*                  CONSOLIDATION GROWTH - BNK-0162            *
000900****************************************************************
001000 01  :TAG:-REC.
001100     05  :TAG:-ID                PIC X(36).
001200     05  :TAG:-USERNAME          PIC X(20).
001300     05  :TAG:-PASSWORD-HASH     PIC X(64).
001350     05  FILLER                  PIC X(05).
