000010****************************************************************00000010
000020* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER   *00000020
000030* ALL RIGHTS RESERVED                                          *00000030
000040****************************************************************00000040
000050* PROGRAM:  ACCTENGN                                           *00000050
000060*                                                               *00000060
000070* CALLED BY ACPOST01 ONCE PER TRANSACTION REQUEST.  APPLIES ONE*00000070
000080* DEBIT OR CREDIT TO A SINGLE ACCOUNT BALANCE AND HANDS BACK    *00000080
000090* THE ACCEPT/REJECT DECISION AND THE NEW BALANCE.  KNOWS       *00000090
000100* NOTHING ABOUT FILES - LINKAGE SECTION ONLY, SAME SPLIT AS THE*00000100
000110* OLD SAM3ABND/SAM4ABND PAIR.                                  *00000110
000120****************************************************************00000120
000130 IDENTIFICATION DIVISION.                                       00000130
000140 PROGRAM-ID.    ACCTENGN.                                       00000140
000150 AUTHOR.        R J DUBOIS.                                     00000150
000160 INSTALLATION.  MIDLAND TRUST DATA CENTER.                      00000160
000170 DATE-WRITTEN.  03/05/1989.                                     00000170
000180 DATE-COMPILED.                                                 00000180
000190 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.       00000190
000200*                                                               *00000200
000210****************************************************************00000210
000220* CHANGE LOG                                                   *00000220
000230****************************************************************00000230
000240* 03/05/89  RJD  ORIGINAL PROGRAM - TICKET BNK-0015            *BNK0015 00000240
000250* 08/30/89  RJD  LIABILITY SIGN RULE ADDED - CREDIT CARD        BNK0023 00000250
000260*                BALANCES WERE POSTING BACKWARDS - S=(1-2L)    *BNK0023 00000260
000270*                FIXES THAT FOR ANY LIABILITY ACCOUNT          *BNK0023 00000270
000280* 02/19/90  RJD  REJECT ON ZERO OR NEGATIVE AMOUNT - AUDIT      BNK0031 00000280
000290*                FINDING FROM BRANCH 114                       *BNK0031 00000290
000300* 07/11/92  KLT  REJECT ON INSUFFICIENT FUNDS ON EITHER ASSET   BNK0055 00000300
000310*                OR LIABILITY ACCOUNTS, NOT JUST ASSET         *BNK0055 00000310
000320* 01/19/99  WLT  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM -  BNK0114 00000320
000330*                NO CHANGE REQUIRED                            *BNK0114 00000330
000340* 05/17/01  KLT  ADDED WS-DIAG-TEST HOOK FOR FAULT INJECTION   *BNK0140 00000340
000350*                LAB - SAME PATTERN AS SAM3ABND                 BNK0140 00000350
000360****************************************************************00000360
000370 ENVIRONMENT DIVISION.                                          00000370
000380 CONFIGURATION SECTION.                                         00000380
000390 SOURCE-COMPUTER.  IBM-370.                                     00000390
000400 OBJECT-COMPUTER.  IBM-370.                                     00000400
000410 SPECIAL-NAMES.                                                 00000410
000420     C01 IS TOP-OF-FORM.                                        00000420
000430****************************************************************00000430
000440 DATA DIVISION.                                                 00000440
000450 WORKING-STORAGE SECTION.                                       00000450
000460*                                                               *00000460
000470 01  WS-SIGN-MULTIPLIER          PIC S9       COMP-3 VALUE +0.  00000470
000480 01  WS-SIGNED-AMOUNT            PIC S9(09)   COMP-3 VALUE +0.  00000480
000490 01  WS-PROPOSED-BALANCE         PIC S9(09)   COMP-3 VALUE +0.  00000490
000500*                                                               *00000500
000510 01  WS-AMT-EDIT-BLD.                                           00000510
000520     05  WS-AEB-SIGN             PIC X       VALUE SPACE.       00000520
000530     05  WS-AEB-DIGITS           PIC 9(09).                     00000530
000535     05  FILLER                  PIC X(01) VALUE SPACE.        00000535
000540 01  WS-AMT-EDIT-FLAT REDEFINES WS-AMT-EDIT-BLD PIC X(11).      00000540
000550*                                                               *00000550
000560 01  WS-DIAG-TEST                PIC X(2).                      00000560
000570 01  WS-DIAG-TEST-N REDEFINES WS-DIAG-TEST PIC S9(3) COMP-3.    00000570
000580*                                                               *00000580
000590 01  WS-BAL-DUMP-BLD.                                            00000590
000600     05  WS-BDB-OLD              PIC S9(09)  COMP-3.            00000600
000610     05  WS-BDB-NEW              PIC S9(09)  COMP-3.            00000610
000615     05  FILLER                  PIC X(01) VALUE SPACE.        00000615
000620 01  WS-BAL-DUMP-FLAT REDEFINES WS-BAL-DUMP-BLD PIC X(11).      00000620
000630*                                                               *00000630
000640****************************************************************00000640
000650 LINKAGE SECTION.                                               00000650
000660*                                                               *00000660
000670 COPY ENGNPARM.                                                 00000670
000810*                                                               *00000810
000820****************************************************************00000820
000830 PROCEDURE DIVISION USING LK-ENGINE-PARMS.                      00000830
000840****************************************************************00000840
000850                                                                00000850
000860 000-MAIN.                                                      00000860
000870     MOVE 'OK' TO LK-ENGINE-RESULT.                             00000870
000880     MOVE LK-ACCT-BALANCE-IN TO LK-ACCT-BALANCE-OUT.            00000880
000890                                                                00000890
000900     PERFORM 100-EDIT-AMOUNT THRU 100-EXIT.                     00000900
000910     IF LK-ENGINE-ACCEPT                                        00000910
000920         PERFORM 200-COMPUTE-SIGN  THRU 200-EXIT                00000920
000930         PERFORM 300-POST-BALANCE  THRU 300-EXIT                00000930
000940     END-IF.                                                    00000940
000950                                                                00000950
000960     GOBACK.                                                    00000960
000970                                                                00000970
000980 100-EDIT-AMOUNT.                                               00000980
000990     IF LK-TXN-AMOUNT NOT > 0                                   00000990
001000         SET LK-ENGINE-REJ-AMT TO TRUE                           BNK0031 00001000
001010     END-IF.                                                    00001010
001020 100-EXIT. EXIT.                                                00001020
001030                                                                00001030
001040 200-COMPUTE-SIGN.                                              00001040
001050*    SIGN RULE: S = (1 - 2*L).  L=0 (ASSET) GIVES S=+1 SO A     *BNK0023 00001050
001060*    DEBIT ADDS TO THE BALANCE.  L=1 (LIABILITY) GIVES S=-1 SO *BNK0023 00001060
001070*    A DEBIT REDUCES WHAT THE BANK IS OWED.                    *BNK0023 00001070
001080     COMPUTE WS-SIGN-MULTIPLIER =                               BNK0023 00001080
001090             1 - (2 * LK-ACCT-LIABILITY-FG).                    BNK0023 00001090
001100     IF LK-TXN-IS-DEBIT                                         00001100
001110         COMPUTE WS-SIGNED-AMOUNT =                             00001110
001120                 WS-SIGN-MULTIPLIER * LK-TXN-AMOUNT             00001120
001130     ELSE                                                       00001130
001140         COMPUTE WS-SIGNED-AMOUNT =                             00001140
001150                 (WS-SIGN-MULTIPLIER * LK-TXN-AMOUNT) * -1      00001150
001160     END-IF.                                                    00001160
001170 200-EXIT. EXIT.                                                00001170
001180                                                                00001180
001190 300-POST-BALANCE.                                              00001190
001200     COMPUTE WS-PROPOSED-BALANCE =                              00001200
001210             LK-ACCT-BALANCE-IN + WS-SIGNED-AMOUNT.              00001210
001220     MOVE LK-ACCT-BALANCE-IN  TO WS-BDB-OLD.                     00001220
001230     MOVE WS-PROPOSED-BALANCE TO WS-BDB-NEW.                     00001230
001240     IF WS-PROPOSED-BALANCE < 0                                 BNK0055 00001240
001250         SET LK-ENGINE-REJ-FUNDS TO TRUE                         BNK0055 00001250
001260     ELSE                                                       00001260
001270         MOVE WS-PROPOSED-BALANCE TO LK-ACCT-BALANCE-OUT        00001270
001280     END-IF.                                                    00001280
001290 300-EXIT. EXIT.                                                00001290
