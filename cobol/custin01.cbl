000010****************************************************************00000010
000020* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER   *00000020
000030* ALL RIGHTS RESERVED                                          *00000030
000040****************************************************************00000040
000050* PROGRAM:  CUSTIN01                                           *00000050
000060*                                                               *00000060
000070* READS THE NEW-CUSTOMER INTAKE FILE, VALIDATES EACH APPLICANT,*00000070
000080* ASSIGNS A CUST-ID TO EACH ACCEPTED APPLICANT AND OPENS THE   *00000080
000090* STANDARD THREE-ACCOUNT SET (CHECKING/SAVINGS/CREDIT CARD)    *00000090
000100* FOR THAT CUSTOMER.  FIRST STEP IN THE NIGHTLY BANK POSTING   *00000100
000110* JOB STREAM - OPENS THE RUN REPORT THAT THE LATER STEPS       *00000110
000120* (ACPOST01, STMTRP01, CUSTSR01, LOGVAL01) EXTEND.             *00000120
000130****************************************************************00000130
000140 IDENTIFICATION DIVISION.                                       00000140
000150 PROGRAM-ID.    CUSTIN01.                                       00000150
000160 AUTHOR.        R J DUBOIS.                                     00000160
000170 INSTALLATION.  MIDLAND TRUST DATA CENTER.                      00000170
000180 DATE-WRITTEN.  02/11/1989.                                     00000180
000190 DATE-COMPILED.                                                 00000190
000200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.       00000200
000210*                                                               *00000210
000220****************************************************************00000220
000230* CHANGE LOG                                                   *00000230
000240****************************************************************00000240
000250* 02/11/89  RJD  ORIGINAL PROGRAM - TICKET BNK-0012            *BNK0012 00000250
000260* 08/30/89  RJD  FIXED 3-ACCOUNT BOOTSTRAP TO SET THE CORRECT  *BNK0023 00000260
000270*                LIABILITY FLAG ON THE CREDIT CARD ACCOUNT     *BNK0023 00000270
000280* 03/14/91  RJD  ADDED MISSING-FIELD EDITS - SHOP AUDIT FINDING*BNK0041 00000280
000290* 04/02/93  KLT  WIDENED CUST-ID SEQUENCE TO 5 DIGITS -        *BNK0066 00000290
000300*                4 DIGITS RAN OUT DURING LOAD TEST             *BNK0066 00000300
000310* 11/09/94  KLT  REWORKED REJECT REPORT LINE LAYOUT TO MATCH   *BNK0081 00000310
000320*                THE NEW SHOP-WIDE 132 COLUMN PRINT STANDARD   *BNK0081 00000320
000330* 08/22/96  WLT  CREDIT CARD RATE WIDENED TO 9(1)V999 SO THE   *BNK0099 00000330
000340*                .025 RATE NO LONGER ROUNDS TO .03 - SEE       *BNK0099 00000340
000350*                ACCTCOPY CHANGE OF THE SAME DATE              *BNK0099 00000350
000360* 01/19/99  WLT  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS    BNK0114 00000360
000370*                PROGRAM - NO CHANGE REQUIRED                 *BNK0114 00000370
000380* 06/03/99  WLT  Y2K - CURRENT-DATE NOW ACCEPTED AS A 4-DIGIT   BNK0114 00000380
000390*                YEAR FOR THE REPORT HEADER                   *BNK0114 00000390
000400* 05/17/01  KLT  ADDED WS-DIAG-TEST HOOK FOR FAULT INJECTION   *BNK0140 00000400
000410*                LAB - SAME PATTERN AS SAM3ABND                BNK0140 00000410
000420* 09/30/03  MNB  RAISED CUSTOMER TABLE SIZE TO 1000 ENTRIES -  *BNK0162 00000420
000430*                BRANCH CONSOLIDATION PUSHED THE CUSTOMER      BNK0162 00000430
000440*                BASE PAST THE OLD 500 ENTRY LIMIT             *BNK0162 00000440
000450****************************************************************00000450
000460 ENVIRONMENT DIVISION.                                          00000460
000470 CONFIGURATION SECTION.                                         00000470
000480 SOURCE-COMPUTER.  IBM-370.                                     00000480
000490 OBJECT-COMPUTER.  IBM-370.                                     00000490
000500 SPECIAL-NAMES.                                                 00000500
000510     C01 IS TOP-OF-FORM.                                        00000510
000520 INPUT-OUTPUT SECTION.                                          00000520
000530 FILE-CONTROL.                                                  00000530
000540                                                                00000540
000550     SELECT NEWCUST-FILE   ASSIGN TO NEWCUST                    00000550
000560         ACCESS IS SEQUENTIAL                                   00000560
000570         FILE STATUS  IS  WS-NEWCUST-STATUS.                    00000570
000580                                                                00000580
000590     SELECT CUSTMAST-FILE  ASSIGN TO CUSTMSTI                   00000590
000595         OPTIONAL                                               00000595
000600         ACCESS IS SEQUENTIAL                                   00000600
000610         FILE STATUS  IS  WS-CUSTMSTI-STATUS.                   00000610
000620                                                                00000620
000630     SELECT CUSTMAST-OUT   ASSIGN TO CUSTMSTO                   00000630
000640         ACCESS IS SEQUENTIAL                                   00000640
000650         FILE STATUS  IS  WS-CUSTMSTO-STATUS.                   00000650
000660                                                                00000660
000670     SELECT ACCTMAST-FILE  ASSIGN TO ACCTMSTI                   00000670
000675         OPTIONAL                                               00000675
000680         ACCESS IS SEQUENTIAL                                   00000680
000690         FILE STATUS  IS  WS-ACCTMSTI-STATUS.                   00000690
000700                                                                00000700
000710     SELECT ACCTMAST-OUT   ASSIGN TO ACCTMSTO                   00000710
000720         ACCESS IS SEQUENTIAL                                   00000720
000730         FILE STATUS  IS  WS-ACCTMSTO-STATUS.                   00000730
000740                                                                00000740
000750     SELECT REPORT-FILE    ASSIGN TO RUNRPT                     00000750
000760         FILE STATUS  IS  WS-REPORT-STATUS.                     00000760
000770                                                                00000770
000780****************************************************************00000780
000790 DATA DIVISION.                                                 00000790
000800 FILE SECTION.                                                  00000800
000810                                                                00000810
000820 FD  NEWCUST-FILE                                               00000820
000830     RECORDING MODE IS F.                                       00000830
000840 COPY NEWCCOPY REPLACING ==:TAG:== BY ==NEW==.                  00000840
000850                                                                00000850
000860 FD  CUSTMAST-FILE                                               00000860
000870     RECORDING MODE IS F.                                       00000870
000880 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CUST==.                 00000880
000890                                                                00000890
000900 FD  CUSTMAST-OUT                                               00000900
000910     RECORDING MODE IS F.                                       00000910
000920 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CSTO==.                 00000920
000930                                                                00000930
000940 FD  ACCTMAST-FILE                                              00000940
000950     RECORDING MODE IS F.                                       00000950
000960 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACCT==.                 00000960
000970                                                                00000970
000980 FD  ACCTMAST-OUT                                               00000980
000990     RECORDING MODE IS F.                                       00000990
001000 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACTO==.                 00001000
001010                                                                00001010
001020 FD  REPORT-FILE                                                00001020
001030     RECORDING MODE IS F.                                       00001030
001040 01  REPORT-RECORD               PIC X(132).                    00001040
001050                                                                00001050
001060****************************************************************00001060
001070 WORKING-STORAGE SECTION.                                       00001070
001080****************************************************************00001080
001090*                                                               *00001090
001100 01  SYSTEM-DATE-AND-TIME.                                      00001100
001110     05  CURRENT-DATE-4.                                        00001110
001120         10  CURRENT-CENT-YEAR       PIC 9(4).                  00001120
001130         10  CURRENT-MONTH           PIC 9(2).                  00001130
001140         10  CURRENT-DAY             PIC 9(2).                  00001140
001150     05  CURRENT-TIME.                                          00001150
001160         10  CURRENT-HOUR            PIC 9(2).                  00001160
001170         10  CURRENT-MINUTE          PIC 9(2).                  00001170
001180         10  CURRENT-SECOND          PIC 9(2).                  00001180
001190         10  CURRENT-HNDSEC          PIC 9(2).                  00001190
001195     05  FILLER                  PIC X(03) VALUE SPACES.        00001195
001200*                                                               *00001200
001210 01  WS-FIELDS.                                                 00001210
001220     05  WS-NEWCUST-STATUS       PIC X(2)  VALUE SPACES.        00001220
001230     05  WS-CUSTMSTI-STATUS      PIC X(2)  VALUE SPACES.        00001230
001240     05  WS-CUSTMSTO-STATUS      PIC X(2)  VALUE SPACES.        00001240
001250     05  WS-ACCTMSTI-STATUS      PIC X(2)  VALUE SPACES.        00001250
001260     05  WS-ACCTMSTO-STATUS      PIC X(2)  VALUE SPACES.        00001260
001270     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.        00001270
001280     05  WS-NEWCUST-EOF          PIC X     VALUE 'N'.           00001280
001290     05  WS-ACCTMSTI-EOF         PIC X     VALUE 'N'.           00001290
001300     05  WS-INTAKE-OK            PIC X     VALUE 'Y'.           00001300
001310     05  WS-REJECT-REASON        PIC X(20) VALUE SPACES.        00001310
001315     05  FILLER                  PIC X(02) VALUE SPACES.        00001315
001320*                                                               *00001320
001330 01  WS-SEQUENCE-COUNTERS.                                      00001330
001340     05  WS-CUST-SEQ             PIC 9(5)  COMP-3  VALUE 0.     00001340
001350     05  WS-ACCT-SEQ             PIC 9(5)  COMP-3  VALUE 0.     00001350
001355     05  FILLER                  PIC X(02) VALUE SPACES.        00001355
001360*                                                               *00001360
001370 01  WS-CUST-ID-BLD.                                            00001370
001380     05  WS-CIB-PREFIX           PIC X(05) VALUE 'CUST-'.       00001380
001390     05  WS-CIB-SEQ              PIC 9(05).                     00001390
001400     05  FILLER                  PIC X(26) VALUE SPACES.        00001400
001410 01  WS-CUST-ID-FLAT REDEFINES WS-CUST-ID-BLD  PIC X(36).       00001410
001420*                                                               *00001420
001430 01  WS-ACCT-ID-BLD.                                            00001430
001440     05  WS-AIB-PREFIX           PIC X(05) VALUE 'ACCT-'.       00001440
001450     05  WS-AIB-SEQ              PIC 9(05).                     00001450
001460     05  FILLER                  PIC X(26) VALUE SPACES.        00001460
001470 01  WS-ACCT-ID-FLAT REDEFINES WS-ACCT-ID-BLD  PIC X(36).       00001470
001480*                                                               *00001480
001490 01  WS-DIAG-TEST                PIC X(2).                      00001490
001500 01  WS-DIAG-TEST-N REDEFINES WS-DIAG-TEST PIC S9(3) COMP-3.    00001500
001510*                                                               *00001510
001520 01  REPORT-TOTALS.                                             00001520
001530     05  NUM-CUST-READ           PIC S9(7)  COMP-3  VALUE +0.   00001530
001540     05  NUM-CUST-ACCEPTED       PIC S9(7)  COMP-3  VALUE +0.   00001540
001550     05  NUM-CUST-REJECTED       PIC S9(7)  COMP-3  VALUE +0.   00001550
001560     05  NUM-ACCTS-OPENED        PIC S9(7)  COMP-3  VALUE +0.   00001560
001565     05  FILLER                  PIC X(02) VALUE SPACES.        00001565
001570*                                                               *00001570
001580 01  WS-WORK-VARIABLES.                                         00001580
001590     05  WS-I                    PIC S9(5)  COMP   VALUE +0.    00001590
001595     05  FILLER                  PIC X(02) VALUE SPACES.        00001595
001600*                                                               *00001600
001610****************************************************************00001610
001620* IN-MEMORY CUSTOMER TABLE - LOADED FROM CUSTMSTI SO THAT       *00001620
001630* USERNAME UNIQUENESS CAN BE CHECKED AGAINST THE WHOLE MASTER   *00001630
001640* BEFORE EACH NEW APPLICANT IS ACCEPTED                         *00001640
001650****************************************************************00001650
001660 01  WS-CUST-TABLE-CT            PIC S9(5) COMP VALUE +0.       00001660
001670 01  WS-CUST-TABLE-AREA.                                        00001670
001680     05  WS-CT-ENTRY  OCCURS 1000 TIMES                        00001680
001690                      INDEXED BY WS-CT-IDX.                    00001690
001700         10  WS-CT-ID            PIC X(36).                    00001700
001710         10  WS-CT-USERNAME      PIC X(20).                    00001710
001720         10  WS-CT-PASSWORD-HASH PIC X(64).                    00001720
001730         10  WS-CT-FIRST-NAME    PIC X(20).                    00001730
001740         10  WS-CT-LAST-NAME     PIC X(20).                    00001740
001750         10  WS-CT-AGE           PIC 9(03).                    00001750
001760         10  WS-CT-ADDRESS       PIC X(40).                    00001760
001765         10  FILLER              PIC X(02) VALUE SPACES.        00001765
001770*                                                               *00001770
001780*        *******************                                    00001780
001790*            report lines                                       00001790
001800*        *******************                                    00001800
001810 01  RPT-HEADER1.                                               00001810
001820     05  FILLER                     PIC X(40)                  00001820
001830               VALUE 'BANK CUSTOMER POSTING RUN      DATE: '.   00001830
001840     05  RPT-MM                     PIC 99.                     00001840
001850     05  FILLER                     PIC X     VALUE '/'.        00001850
001860     05  RPT-DD                     PIC 99.                     00001860
001870     05  FILLER                     PIC X     VALUE '/'.        00001870
001880     05  RPT-CCYY                   PIC 9999.                   00001880
001890     05  FILLER                     PIC X(14)                  00001890
001900                    VALUE '   TIME: '.                          00001900
001910     05  RPT-HH                     PIC 99.                     00001910
001920     05  FILLER                     PIC X     VALUE ':'.        00001920
001930     05  RPT-MIN                    PIC 99.                     00001930
001940     05  FILLER                     PIC X     VALUE ':'.        00001940
001950     05  RPT-SS                     PIC 99.                     00001950
001960     05  FILLER                     PIC X(51) VALUE SPACES.     00001960
001970 01  RPT-SECTION-HDR.                                           00001970
001980     05  FILLER PIC X(25) VALUE 'INTAKE SECTION'.               00001980
001990     05  FILLER PIC X(107) VALUE SPACES.                        00001990
002000 01  RPT-REJECT-DETAIL.                                         00002000
002010     05  FILLER              PIC X(4)   VALUE SPACES.           00002010
002020     05  RPT-REJ-USERNAME    PIC X(20).                         00002020
002030     05  FILLER              PIC X(4)   VALUE SPACES.           00002030
002040     05  RPT-REJ-REASON      PIC X(20).                         00002040
002050     05  FILLER              PIC X(84)  VALUE SPACES.           00002050
002060 01  RPT-INTAKE-TOTALS-HDR.                                     00002060
002070     05  FILLER PIC X(30) VALUE 'INTAKE CONTROL TOTALS'.        00002070
002080     05  FILLER PIC X(102) VALUE SPACES.                        00002080
002090 01  RPT-INTAKE-TOTALS-DETAIL.                                  00002090
002100     05  RPT-IT-LABEL        PIC X(24).                         00002100
002110     05  FILLER              PIC X(4)   VALUE SPACES.           00002110
002120     05  RPT-IT-COUNT        PIC ZZZ,ZZZ,ZZ9.                   00002120
002130     05  FILLER              PIC X(93)  VALUE SPACES.           00002130
002140*                                                               *00002140
002150****************************************************************00002150
002160 PROCEDURE DIVISION.                                            00002160
002170****************************************************************00002170
002180                                                                00002180
002190 000-MAIN.                                                      00002190
002200     ACCEPT CURRENT-DATE-4 FROM DATE YYYYMMDD.                  BNK0114 00002200
002210     ACCEPT CURRENT-TIME   FROM TIME.                           00002210
002220     DISPLAY 'CUSTIN01 STARTED ' CURRENT-MONTH '/'              00002220
002230            CURRENT-DAY '/' CURRENT-CENT-YEAR.                  00002230
002240                                                                00002240
002250     PERFORM 700-OPEN-FILES THRU 700-EXIT.                      00002250
002260     PERFORM 705-LOAD-CUST-TABLE THRU 705-EXIT.                 00002260
002270     PERFORM 800-INIT-REPORT THRU 800-EXIT.                     00002270
002280                                                                00002280
002290     PERFORM 710-READ-NEWCUST THRU 710-EXIT.                    00002290
002300     PERFORM 100-PROCESS-INTAKE THRU 100-EXIT                   00002300
002310             UNTIL WS-NEWCUST-EOF = 'Y'.                        00002310
002320                                                                00002320
002330     PERFORM 760-WRITE-CUST-TABLE THRU 760-EXIT.                00002330
002340     PERFORM 770-COPY-ACCT-MASTER THRU 770-EXIT.                00002340
002350     PERFORM 850-REPORT-INTAKE-TOTALS THRU 850-EXIT.            00002350
002360     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                     00002360
002370                                                                00002370
002380     GOBACK.                                                    00002380
002390                                                                00002390
002400 100-PROCESS-INTAKE.                                            00002400
002410     ADD +1 TO NUM-CUST-READ.                                   00002410
002420     MOVE 'Y' TO WS-INTAKE-OK.                                  00002420
002430     MOVE SPACES TO WS-REJECT-REASON.                           00002430
002440                                                                00002440
002450     PERFORM 110-EDIT-AGE        THRU 110-EXIT.                 00002450
002460     IF WS-INTAKE-OK = 'Y'                                      00002460
002470         PERFORM 120-EDIT-REQUIRED  THRU 120-EXIT               00002470
002480     END-IF.                                                    00002480
002490     IF WS-INTAKE-OK = 'Y'                                      00002490
002500         PERFORM 130-EDIT-DUPLICATE THRU 130-EXIT               00002500
002510     END-IF.                                                    00002510
002520                                                                00002520
002530     IF WS-INTAKE-OK = 'Y'                                      00002530
002540         PERFORM 140-ACCEPT-CUSTOMER THRU 140-EXIT              00002540
002550     ELSE                                                       00002550
002560         ADD +1 TO NUM-CUST-REJECTED                            00002560
002570         PERFORM 190-REPORT-REJECT  THRU 190-EXIT               00002570
002580     END-IF.                                                    00002580
002590                                                                00002590
002600     PERFORM 710-READ-NEWCUST THRU 710-EXIT.                    00002600
002610                                                                00002610
002620 110-EDIT-AGE.                                                  00002620
002630     IF NEW-AGE < 18                                            00002630
002640         MOVE 'N' TO WS-INTAKE-OK                               00002640
002650         MOVE 'UNDER AGE' TO WS-REJECT-REASON                   00002650
002660     END-IF.                                                    00002660
002670                                                                00002670
002680 120-EDIT-REQUIRED.                                             00002680
002690     IF NEW-USERNAME = SPACES OR NEW-FIRST-NAME = SPACES        00002690
002700        OR NEW-LAST-NAME = SPACES OR NEW-ADDRESS = SPACES       00002700
002710         MOVE 'N' TO WS-INTAKE-OK                               00002710
002720         MOVE 'MISSING FIELD' TO WS-REJECT-REASON               00002720
002730     END-IF.                                                    00002730
002740                                                                00002740
002750 130-EDIT-DUPLICATE.                                            00002750
002760     SET WS-CT-IDX TO 1.                                        00002760
002770     PERFORM 135-SCAN-ONE-ENTRY THRU 135-EXIT                   00002770
002780             VARYING WS-CT-IDX FROM 1 BY 1                      00002780
002790             UNTIL WS-CT-IDX > WS-CUST-TABLE-CT                 00002790
002800                OR WS-INTAKE-OK = 'N'.                          00002800
002810                                                                00002810
002820 135-SCAN-ONE-ENTRY.                                            00002820
002830     IF WS-CT-USERNAME(WS-CT-IDX) = NEW-USERNAME                00002830
002840         MOVE 'N' TO WS-INTAKE-OK                               00002840
002850         MOVE 'DUPLICATE USER' TO WS-REJECT-REASON              00002850
002860     END-IF.                                                    00002860
002870                                                                00002870
002880 140-ACCEPT-CUSTOMER.                                           00002880
002890     ADD +1 TO WS-CUST-SEQ.                                     00002890
002900     MOVE WS-CUST-SEQ     TO WS-CIB-SEQ.                        00002900
002910     ADD +1 TO WS-CUST-TABLE-CT.                                00002910
002920     SET WS-CT-IDX TO WS-CUST-TABLE-CT.                         00002920
002930     MOVE WS-CUST-ID-FLAT    TO WS-CT-ID(WS-CT-IDX).            00002930
002940     MOVE NEW-USERNAME       TO WS-CT-USERNAME(WS-CT-IDX).      00002940
002950     MOVE NEW-PASSWORD-HASH  TO WS-CT-PASSWORD-HASH(WS-CT-IDX). 00002950
002960     MOVE NEW-FIRST-NAME     TO WS-CT-FIRST-NAME(WS-CT-IDX).    00002960
002970     MOVE NEW-LAST-NAME      TO WS-CT-LAST-NAME(WS-CT-IDX).     00002970
002980     MOVE NEW-AGE            TO WS-CT-AGE(WS-CT-IDX).           00002980
002990     MOVE NEW-ADDRESS        TO WS-CT-ADDRESS(WS-CT-IDX).       00002990
003000     ADD +1 TO NUM-CUST-ACCEPTED.                                00003000
003010     PERFORM 150-OPEN-CHECKING   THRU 150-EXIT.                 00003010
003020     PERFORM 160-OPEN-SAVINGS    THRU 160-EXIT.                 00003020
003030     PERFORM 170-OPEN-CREDITCARD THRU 170-EXIT.                 00003030
003040                                                                00003040
003050 150-OPEN-CHECKING.                                             00003050
003060     ADD +1 TO WS-ACCT-SEQ.                                     00003060
003070     MOVE WS-ACCT-SEQ        TO WS-AIB-SEQ.                     00003070
003080     MOVE SPACES             TO ACTO-REC.                       00003080
003090     MOVE WS-ACCT-ID-FLAT    TO ACTO-ID.                        00003090
003100     MOVE WS-CUST-ID-FLAT    TO ACTO-CUST-ID.                   00003100
003110     MOVE 'CHECKING'         TO ACTO-TYPE.                      00003110
003120     MOVE +0                 TO ACTO-BALANCE.                   00003120
003130     MOVE 0                  TO ACTO-LIABILITY-FG.              00003130
003140     MOVE 0.000              TO ACTO-INT-RATE.                  00003140
003150     WRITE ACTO-REC.                                            00003150
003160     ADD +1 TO NUM-ACCTS-OPENED.                                00003160
003170                                                                00003170
003180 160-OPEN-SAVINGS.                                              00003180
003190     ADD +1 TO WS-ACCT-SEQ.                                     00003190
003200     MOVE WS-ACCT-SEQ        TO WS-AIB-SEQ.                     00003200
003210     MOVE SPACES             TO ACTO-REC.                       00003210
003220     MOVE WS-ACCT-ID-FLAT    TO ACTO-ID.                        00003220
003230     MOVE WS-CUST-ID-FLAT    TO ACTO-CUST-ID.                   00003230
003240     MOVE 'SAVINGS'          TO ACTO-TYPE.                      00003240
003250     MOVE +0                 TO ACTO-BALANCE.                   00003250
003260     MOVE 0                  TO ACTO-LIABILITY-FG.              00003260
003270     MOVE 0.050              TO ACTO-INT-RATE.                  00003270
003280     WRITE ACTO-REC.                                            00003280
003290     ADD +1 TO NUM-ACCTS-OPENED.                                00003290
003300                                                                00003300
003310 170-OPEN-CREDITCARD.                                           BNK0023 00003310
003320     ADD +1 TO WS-ACCT-SEQ.                                     00003320
003330     MOVE WS-ACCT-SEQ        TO WS-AIB-SEQ.                     00003330
003340     MOVE SPACES             TO ACTO-REC.                       00003340
003350     MOVE WS-ACCT-ID-FLAT    TO ACTO-ID.                        00003350
003360     MOVE WS-CUST-ID-FLAT    TO ACTO-CUST-ID.                   00003360
003370     MOVE 'CREDIT CARD'      TO ACTO-TYPE.                      00003370
003380     MOVE +0                 TO ACTO-BALANCE.                   00003380
003390     MOVE 1                  TO ACTO-LIABILITY-FG.              BNK0023 00003390
003400     MOVE 0.025              TO ACTO-INT-RATE.                   BNK0099 00003400
003410     WRITE ACTO-REC.                                            00003410
003420     ADD +1 TO NUM-ACCTS-OPENED.                                00003420
003430                                                                00003430
003440 190-REPORT-REJECT.                                             00003440
003450     MOVE NEW-USERNAME      TO RPT-REJ-USERNAME.                00003450
003460     MOVE WS-REJECT-REASON  TO RPT-REJ-REASON.                  00003460
003470     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.                00003470
003480                                                                00003480
003490 700-OPEN-FILES.                                                00003490
003500     OPEN INPUT    NEWCUST-FILE                                 00003500
003510                   CUSTMAST-FILE                                00003510
003520                   ACCTMAST-FILE                                00003520
003530          OUTPUT   CUSTMAST-OUT                                 00003530
003540                   ACCTMAST-OUT                                 00003540
003550                   REPORT-FILE.                                 00003550
003560     IF WS-NEWCUST-STATUS NOT = '00'                            00003560
003570       DISPLAY 'ERROR OPENING NEWCUST FILE. RC:'                00003570
003580               WS-NEWCUST-STATUS                                00003580
003590       MOVE 16 TO RETURN-CODE                                   00003590
003600       MOVE 'Y' TO WS-NEWCUST-EOF                               00003600
003610     END-IF.                                                    00003610
003620     IF WS-CUSTMSTI-STATUS NOT = '00' AND NOT = '05'            00003620
003630       DISPLAY 'ERROR OPENING CUSTMSTI FILE. RC:'               00003630
003640               WS-CUSTMSTI-STATUS                               00003640
003650       MOVE 16 TO RETURN-CODE                                   00003650
003660     END-IF.                                                    00003660
003670                                                                00003670
003680 700-EXIT. EXIT.                                                00003680
003690                                                                00003690
003700 705-LOAD-CUST-TABLE.                                           00003700
003710     MOVE 0 TO WS-CUST-TABLE-CT.                                00003710
003720     PERFORM 706-LOAD-ONE-CUST THRU 706-EXIT                    00003720
003730             UNTIL WS-CUSTMSTI-STATUS = '10'.                   00003730
003740 705-EXIT. EXIT.                                                00003740
003750                                                                00003750
003760 706-LOAD-ONE-CUST.                                             00003760
003770     READ CUSTMAST-FILE.                                        00003770
003780     IF WS-CUSTMSTI-STATUS = '00'                               00003780
003790         ADD +1 TO WS-CUST-TABLE-CT                             00003790
003800         SET WS-CT-IDX TO WS-CUST-TABLE-CT                      00003800
003810         MOVE CUST-ID            TO WS-CT-ID(WS-CT-IDX)         00003810
003820         MOVE CUST-USERNAME      TO WS-CT-USERNAME(WS-CT-IDX)   00003820
003830         MOVE CUST-PASSWORD-HASH TO                             00003830
003840                 WS-CT-PASSWORD-HASH(WS-CT-IDX)                 00003840
003850         MOVE CUST-FIRST-NAME    TO WS-CT-FIRST-NAME(WS-CT-IDX) 00003850
003860         MOVE CUST-LAST-NAME     TO WS-CT-LAST-NAME(WS-CT-IDX)  00003860
003870         MOVE CUST-AGE           TO WS-CT-AGE(WS-CT-IDX)        00003870
003880         MOVE CUST-ADDRESS       TO WS-CT-ADDRESS(WS-CT-IDX)    00003880
003890     END-IF.                                                    00003890
003900 706-EXIT. EXIT.                                                00003900
003910                                                                00003910
003920 710-READ-NEWCUST.                                              00003920
003930     READ NEWCUST-FILE                                          00003930
003940       AT END MOVE 'Y' TO WS-NEWCUST-EOF.                       00003940
003950 710-EXIT. EXIT.                                                00003950
003960                                                                00003960
003970 760-WRITE-CUST-TABLE.                                          00003970
003980     PERFORM 765-WRITE-ONE-CUST THRU 765-EXIT                   00003980
003990             VARYING WS-I FROM 1 BY 1                           00003990
004000             UNTIL WS-I > WS-CUST-TABLE-CT.                     00004000
004010 760-EXIT. EXIT.                                                00004010
004020                                                                00004020
004030 765-WRITE-ONE-CUST.                                            00004030
004040     MOVE WS-CT-ID(WS-I)            TO CSTO-ID.                 00004040
004050     MOVE WS-CT-USERNAME(WS-I)      TO CSTO-USERNAME.           00004050
004060     MOVE WS-CT-PASSWORD-HASH(WS-I) TO CSTO-PASSWORD-HASH.      00004060
004070     MOVE WS-CT-FIRST-NAME(WS-I)    TO CSTO-FIRST-NAME.         00004070
004080     MOVE WS-CT-LAST-NAME(WS-I)     TO CSTO-LAST-NAME.          00004080
004090     MOVE WS-CT-AGE(WS-I)           TO CSTO-AGE.                00004090
004100     MOVE WS-CT-ADDRESS(WS-I)       TO CSTO-ADDRESS.            00004100
004110     WRITE CSTO-REC.                                            00004110
004120 765-EXIT. EXIT.                                                00004120
004130                                                                00004130
004140 770-COPY-ACCT-MASTER.                                          00004140
004150     PERFORM 775-COPY-ONE-ACCT THRU 775-EXIT                    00004150
004160             UNTIL WS-ACCTMSTI-EOF = 'Y'.                       00004160
004170 770-EXIT. EXIT.                                                00004170
004180                                                                00004180
004190 775-COPY-ONE-ACCT.                                             00004190
004200     READ ACCTMAST-FILE                                         00004200
004210       AT END MOVE 'Y' TO WS-ACCTMSTI-EOF.                      00004210
004220     IF WS-ACCTMSTI-EOF NOT = 'Y'                               00004220
004230         WRITE ACTO-REC FROM ACCT-REC                           00004230
004240     END-IF.                                                    00004240
004250 775-EXIT. EXIT.                                                00004250
004260                                                                00004260
004270 790-CLOSE-FILES.                                                00004270
004280     CLOSE NEWCUST-FILE CUSTMAST-FILE CUSTMAST-OUT              00004280
004290           ACCTMAST-FILE ACCTMAST-OUT REPORT-FILE.              00004290
004300 790-EXIT. EXIT.                                                00004300
004310                                                                00004310
004320 800-INIT-REPORT.                                               00004320
004330     MOVE CURRENT-MONTH     TO RPT-MM.                          00004330
004340     MOVE CURRENT-DAY       TO RPT-DD.                          00004340
004350     MOVE CURRENT-CENT-YEAR TO RPT-CCYY.                        BNK0114 00004350
004360     MOVE CURRENT-HOUR      TO RPT-HH.                          00004360
004370     MOVE CURRENT-MINUTE    TO RPT-MIN.                         00004370
004380     MOVE CURRENT-SECOND    TO RPT-SS.                          00004380
004390     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER ADVANCING       00004390
004400             TOP-OF-FORM.                                       00004400
004410     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.          00004410
004420 800-EXIT. EXIT.                                                00004420
004430                                                                00004430
004440 850-REPORT-INTAKE-TOTALS.                                      00004440
004450     WRITE REPORT-RECORD FROM RPT-INTAKE-TOTALS-HDR AFTER 2.    00004450
004460     MOVE 'CUSTOMERS READ'     TO RPT-IT-LABEL.                 00004460
004470     MOVE NUM-CUST-READ        TO RPT-IT-COUNT.                 00004470
004480     WRITE REPORT-RECORD FROM RPT-INTAKE-TOTALS-DETAIL.         00004480
004490     MOVE 'CUSTOMERS ACCEPTED' TO RPT-IT-LABEL.                 00004490
004500     MOVE NUM-CUST-ACCEPTED    TO RPT-IT-COUNT.                 00004500
004510     WRITE REPORT-RECORD FROM RPT-INTAKE-TOTALS-DETAIL.         00004510
004520     MOVE 'CUSTOMERS REJECTED' TO RPT-IT-LABEL.                 00004520
004530     MOVE NUM-CUST-REJECTED    TO RPT-IT-COUNT.                 00004530
004540     WRITE REPORT-RECORD FROM RPT-INTAKE-TOTALS-DETAIL.         00004540
004550     MOVE 'ACCOUNTS OPENED'    TO RPT-IT-LABEL.                 00004550
004560     MOVE NUM-ACCTS-OPENED     TO RPT-IT-COUNT.                 00004560
004570     WRITE REPORT-RECORD FROM RPT-INTAKE-TOTALS-DETAIL.         00004570
004580 850-EXIT. EXIT.                                                00004580
