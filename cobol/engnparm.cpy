000100****************************************************************
000200* ENGNPARM                                                    *
000300* CALL INTERFACE BETWEEN ACPOST01 (DRIVER) AND ACCTENGN        *
000400* (POSTING ENGINE).  SAME LAYOUT IS CARRIED IN ACCTENGN'S     *
000500* LINKAGE SECTION AND IN ACPOST01'S WORKING-STORAGE SO A      *
000600* CHANGE TO ONE SIDE OF THE CALL SHOWS UP AT COMPILE TIME ON  *
000700* THE OTHER.                                                  *
000800*                                                              *
000900* USE COPY ENGNPARM - NO REPLACING, FIELD NAMES ARE FIXED     *
001000*                                                              *
001100* 1989-03-05  RJD  ORIGINAL LAYOUT - TICKET BNK-0015          *
001200* 1992-07-11  KLT  ADDED RF RESULT CODE - TICKET BNK-0055     *
001300****************************************************************
001400 01  LK-ENGINE-PARMS.
001500     05  LK-TXN-TYPE             PIC X(08).
001600         88  LK-TXN-IS-DEBIT         VALUE 'DEBIT'.
001700         88  LK-TXN-IS-CREDIT        VALUE 'CREDIT'.
001800     05  LK-TXN-AMOUNT           PIC S9(09).
001900     05  LK-ACCT-LIABILITY-FG    PIC 9(01).
002000         88  LK-IS-ASSET             VALUE 0.
002100         88  LK-IS-LIABILITY         VALUE 1.
002200     05  LK-ACCT-BALANCE-IN      PIC S9(09).
002300     05  LK-ACCT-BALANCE-OUT     PIC S9(09).
002400     05  LK-ENGINE-RESULT        PIC X(02).
002500         88  LK-ENGINE-ACCEPT        VALUE 'OK'.
002600         88  LK-ENGINE-REJ-AMT       VALUE 'RA'.
002700         88  LK-ENGINE-REJ-FUNDS     VALUE 'RF'.
