000010****************************************************************00000010
000020* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER   *00000020
000030* ALL RIGHTS RESERVED                                          *00000030
000040****************************************************************00000040
000050* PROGRAM:  LOGVAL01                                           *00000050
000060*                                                               *00000060
000070* CREDENTIAL VALIDATION STEP.  READS LOGIN REQUESTS OFF FILE   *00000070
000080* LOGINREQ, EACH CARRYING A ROLE, A USERNAME AND A PASSWORD     *00000080
000090* HASH, AND CHECKS THE PAIR AGAINST CUSTMAST (ROLE=CUSTOMER) OR*00000090
000100* EMPMAST (ROLE=EMPLOYEE).  PRINTS ACCEPTED OR REJECTED FOR     *00000100
000110* EACH ATTEMPT.  STANDALONE - RUNS BEFORE OR AFTER ANY OTHER    *00000110
000120* STEP IN THE STREAM.                                          *00000120
000130****************************************************************00000130
000140 IDENTIFICATION DIVISION.                                       00000140
000150 PROGRAM-ID.    LOGVAL01.                                       00000150
000160 AUTHOR.        W L TATE.                                       00000160
000170 INSTALLATION.  MIDLAND TRUST DATA CENTER.                      00000170
000180 DATE-WRITTEN.  11/14/1991.                                     00000180
000190 DATE-COMPILED.                                                 00000190
000200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.       00000200
000210*                                                               *00000210
000220****************************************************************00000220
000230* CHANGE LOG                                                   *00000230
000240****************************************************************00000240
000250* 11/14/91  WLT  ORIGINAL PROGRAM - TICKET BNK-0047             BNK0047 00000250
000260* 06/22/93  WLT  REJECT COUNT NOW SPLIT BY ROLE ON THE TOTALS   *BNK0064 00000260
000270*                LINE - SECURITY OFFICE WANTED TO SEE WHICH     BNK0064 00000270
000280*                SIDE WAS GETTING THE BAD ATTEMPTS              *BNK0064 00000280
000290* 01/19/99  WLT  Y2K REVIEW - NO DATE FIELDS STORED ON FILE -   *BNK0114 00000290
000300*                NO CHANGE REQUIRED                             *BNK0114 00000300
000310* 05/17/01  KLT  ADDED WS-DIAG-TEST HOOK FOR FAULT INJECTION    *BNK0140 00000310
000320*                LAB - SAME PATTERN AS SAM3ABND                 BNK0140 00000320
000330* 09/30/03  MNB  TABLE SIZES RAISED TO MATCH THE BRANCH         *BNK0162 00000330
000340*                CONSOLIDATION WORK DONE ON CUSTIN01/ACPOST01   *BNK0162 00000340
000350****************************************************************00000350
000360 ENVIRONMENT DIVISION.                                          00000360
000370 CONFIGURATION SECTION.                                         00000370
000380 SOURCE-COMPUTER.  IBM-370.                                     00000380
000390 OBJECT-COMPUTER.  IBM-370.                                     00000390
000400 SPECIAL-NAMES.                                                 00000400
000410     C01 IS TOP-OF-FORM.                                        00000410
000420 INPUT-OUTPUT SECTION.                                          00000420
000430 FILE-CONTROL.                                                  00000430
000440                                                                00000440
000450     SELECT LOGINREQ-FILE  ASSIGN TO LOGINREQ                   00000450
000460         ACCESS IS SEQUENTIAL                                   00000460
000470         FILE STATUS  IS  WS-LOGINREQ-STATUS.                   00000470
000480                                                                00000480
000490     SELECT CUSTMAST-FILE  ASSIGN TO CUSTMSTI                   00000490
000500         OPTIONAL                                               00000495
000510         ACCESS IS SEQUENTIAL                                   00000500
000520         FILE STATUS  IS  WS-CUSTMSTI-STATUS.                   00000510
000530                                                                00000520
000540     SELECT EMPMAST-FILE   ASSIGN TO EMPMSTI                    00000530
000550         OPTIONAL                                               00000535
000560         ACCESS IS SEQUENTIAL                                   00000540
000570         FILE STATUS  IS  WS-EMPMSTI-STATUS.                    00000550
000580                                                                00000560
000590     SELECT REPORT-FILE    ASSIGN TO RUNRPT                     00000570
000600         FILE STATUS  IS  WS-REPORT-STATUS.                     00000580
000610                                                                00000590
000620****************************************************************00000600
000630 DATA DIVISION.                                                 00000610
000640 FILE SECTION.                                                  00000620
000650                                                                00000630
000660 FD  LOGINREQ-FILE                                              00000640
000670     RECORDING MODE IS F.                                       00000650
000680 COPY LOGNCOPY REPLACING ==:TAG:== BY ==LGN==.                  00000660
000690                                                                00000670
000700 FD  CUSTMAST-FILE                                              00000680
000710     RECORDING MODE IS F.                                       00000690
000720 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CUST==.                 00000700
000730                                                                00000710
000740 FD  EMPMAST-FILE                                               00000720
000750     RECORDING MODE IS F.                                       00000730
000760 COPY EMPCOPY  REPLACING ==:TAG:== BY ==EMP==.                  00000740
000770                                                                00000750
000780 FD  REPORT-FILE                                                00000760
000790     RECORDING MODE IS F.                                       00000770
000800 01  REPORT-RECORD               PIC X(132).                    00000780
000810                                                                00000790
000820****************************************************************00000800
000830 WORKING-STORAGE SECTION.                                       00000810
000840****************************************************************00000820
000850*                                                               *00000830
000860 01  SYSTEM-DATE-AND-TIME.                                      00000840
000870     05  CURRENT-DATE-4.                                        00000850
000880         10  CURRENT-CENT-YEAR       PIC 9(4).                  00000860
000890         10  CURRENT-MONTH           PIC 9(2).                  00000870
000900         10  CURRENT-DAY             PIC 9(2).                 00000880
000910     05  CURRENT-TIME.                                          00000890
000920         10  CURRENT-HOUR            PIC 9(2).                  00000900
000930         10  CURRENT-MINUTE          PIC 9(2).                 00000910
000940         10  CURRENT-SECOND          PIC 9(2).                 00000920
000950         10  CURRENT-HNDSEC          PIC 9(2).                 00000930
000960     05  FILLER                      PIC X(03) VALUE SPACES.    00000935
000970*                                                               *00000940
000980 01  WS-FIELDS.                                                 00000950
000990     05  WS-LOGINREQ-STATUS      PIC X(2)  VALUE SPACES.        00000960
001000     05  WS-CUSTMSTI-STATUS      PIC X(2)  VALUE SPACES.        00000970
001010     05  WS-EMPMSTI-STATUS       PIC X(2)  VALUE SPACES.        00000980
001020     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.        00000990
001030     05  WS-LOGINREQ-EOF         PIC X     VALUE 'N'.           00001000
001040     05  WS-LOGIN-RESULT         PIC X(8)  VALUE SPACES.        00001010
001050     05  FILLER                  PIC X(02) VALUE SPACES.        00001015
001060*                                                               *00001020
001070 01  WS-DIAG-TEST                PIC X(2).                      00001030
001080 01  WS-DIAG-TEST-N REDEFINES WS-DIAG-TEST PIC S9(3) COMP-3.    00001040
001090*                                                               *00001050
001100 01  WS-ROLE-CHECK-BLD.                                        00001060
001110     05  WS-RCB-ROLE             PIC X(08).                    00001070
001120     05  WS-RCB-MATCHED          PIC X(01).                    00001080
001130 01  WS-ROLE-CHECK-FLAT REDEFINES WS-ROLE-CHECK-BLD PIC X(09).  00001090
001140*                                                               *00001100
001150 01  REPORT-TOTALS.                                             00001110
001160     05  NUM-LOGIN-READ          PIC S9(7)  COMP-3  VALUE +0.   00001120
001170     05  NUM-LOGIN-ACCEPT        PIC S9(7)  COMP-3  VALUE +0.   00001130
001180     05  NUM-LOGIN-REJECT        PIC S9(7)  COMP-3  VALUE +0.   00001140
001190     05  NUM-CUST-REJECT         PIC S9(7)  COMP-3  VALUE +0.   00001150
001200     05  NUM-EMP-REJECT          PIC S9(7)  COMP-3  VALUE +0.   00001160
001210     05  FILLER                  PIC X(02) VALUE SPACES.        00001165
001220*                                                               *00001170
001230****************************************************************00001180
001240* IN-MEMORY CREDENTIAL TABLES - ONE LOAD PER FILE PER RUN SO    *00001190
001250* EVERY LOGIN REQUEST IS RESOLVED WITHOUT RE-READING EITHER     *00001200
001260* MASTER                                                        00001210
001270****************************************************************00001220
001280 77  WS-CUST-TABLE-CT            PIC S9(5) COMP VALUE +0.       00001230
001290 01  WS-CUST-TABLE-AREA.                                        00001240
001300     05  WS-CT-ENTRY  OCCURS 1000 TIMES                        00001250
001310                      INDEXED BY WS-CT-IDX.                    00001260
001320         10  WS-CT-USERNAME      PIC X(20).                    00001270
001330         10  WS-CT-PASSWORD-HASH PIC X(64).                    00001280
001340         10  FILLER              PIC X(02) VALUE SPACES.        00001285
001350*                                                               *00001290
001360 77  WS-EMP-TABLE-CT             PIC S9(5) COMP VALUE +0.       00001300
001370 01  WS-EMP-TABLE-AREA.                                         00001310
001380     05  WS-ET-ENTRY  OCCURS 1000 TIMES                        00001320
001390                      INDEXED BY WS-ET-IDX.                    00001330
001400         10  WS-ET-USERNAME      PIC X(20).                    00001340
001410         10  WS-ET-PASSWORD-HASH PIC X(64).                    00001350
001420         10  FILLER              PIC X(02) VALUE SPACES.        00001355
001430*                                                               *00001360
001440 77  WS-FOUND-FG                 PIC X     VALUE 'N'.           00001370
001441*                                                               *00001375
001442 01  WS-RESULT-CODE-BLD.                                        00001376
001443     05  WS-RCB-ACCEPT-FG       PIC 9(01)  VALUE 0.             00001377
001444     05  WS-RCB-SPARE           PIC X(03)  VALUE SPACES.        00001378
001445 01  WS-RESULT-CODE-FLAT REDEFINES WS-RESULT-CODE-BLD PIC X(04).00001379
001450*                                                               *00001380
001460*        *******************                                    00001390
001470*            report lines                                       00001400
001480*        *******************                                    00001410
001490 01  RPT-HEADER1.                                               00001420
001500     05  FILLER                     PIC X(40)                  00001430
001510               VALUE 'BANK CUSTOMER POSTING RUN      DATE: '.   00001440
001520     05  RPT-MM                     PIC 99.                     00001450
001530     05  FILLER                     PIC X     VALUE '/'.        00001460
001540     05  RPT-DD                     PIC 99.                     00001470
001550     05  FILLER                     PIC X     VALUE '/'.        00001480
001560     05  RPT-CCYY                   PIC 9999.                   00001490
001570     05  FILLER                     PIC X(14)                  00001500
001580                    VALUE '   TIME: '.                          00001510
001590     05  RPT-HH                     PIC 99.                     00001520
001600     05  FILLER                     PIC X     VALUE ':'.        00001530
001610     05  RPT-MIN                    PIC 99.                     00001540
001620     05  FILLER                     PIC X     VALUE ':'.        00001550
001630     05  RPT-SS                     PIC 99.                     00001560
001640     05  FILLER                     PIC X(51) VALUE SPACES.     00001570
001650 01  RPT-SECTION-HDR.                                           00001580
001660     05  FILLER PIC X(25) VALUE 'LOGIN VALIDATION SECTION'.     00001590
001670     05  FILLER PIC X(107) VALUE SPACES.                        00001600
001680 01  RPT-LOGIN-DETAIL.                                          00001610
001690     05  FILLER              PIC X(4)   VALUE SPACES.           00001620
001700     05  RPT-LD-ROLE         PIC X(08).                         00001630
001710     05  FILLER              PIC X(2)   VALUE SPACES.           00001640
001720     05  RPT-LD-USERNAME     PIC X(20).                         00001650
001730     05  FILLER              PIC X(4)   VALUE SPACES.           00001660
001740     05  RPT-LD-RESULT       PIC X(08).                         00001670
001750     05  FILLER              PIC X(86)  VALUE SPACES.           00001680
001760 01  RPT-LOGIN-TOTALS-HDR.                                      00001690
001770     05  FILLER PIC X(30) VALUE 'LOGIN CONTROL TOTALS'.         00001700
001780     05  FILLER PIC X(102) VALUE SPACES.                        00001710
001790 01  RPT-LOGIN-TOTALS-DETAIL.                                   00001720
001800     05  RPT-LT-LABEL        PIC X(24).                         00001730
001810     05  FILLER              PIC X(4)   VALUE SPACES.           00001740
001820     05  RPT-LT-COUNT        PIC ZZZ,ZZZ,ZZ9.                   00001750
001830     05  FILLER              PIC X(93)  VALUE SPACES.           00001760
001840*                                                               *00001770
001850****************************************************************00001780
001860 PROCEDURE DIVISION.                                            00001790
001870****************************************************************00001800
001880                                                                00001810
001890 000-MAIN.                                                      00001820
001900     ACCEPT CURRENT-DATE-4 FROM DATE YYYYMMDD.                  00001830
001910     ACCEPT CURRENT-TIME   FROM TIME.                           00001840
001920     DISPLAY 'LOGVAL01 STARTED ' CURRENT-MONTH '/'              00001850
001930            CURRENT-DAY '/' CURRENT-CENT-YEAR.                  00001860
001940                                                                00001870
001950     PERFORM 700-OPEN-FILES      THRU 700-EXIT.                 00001880
001960     PERFORM 710-LOAD-CUST-TABLE THRU 710-EXIT.                 00001890
001970     PERFORM 715-LOAD-EMP-TABLE  THRU 715-EXIT.                 00001900
001980     PERFORM 800-INIT-REPORT     THRU 800-EXIT.                 00001910
001990                                                                00001920
002000     PERFORM 720-READ-LOGINREQ   THRU 720-EXIT.                 00001930
002010     PERFORM 100-PROCESS-LOGIN   THRU 100-EXIT                  00001940
002020             UNTIL WS-LOGINREQ-EOF = 'Y'.                       00001950
002030                                                                00001960
002040     PERFORM 850-REPORT-LOGIN-TOTALS THRU 850-EXIT.             00001970
002050     PERFORM 790-CLOSE-FILES     THRU 790-EXIT.                 00001980
002060                                                                00001990
002070     GOBACK.                                                    00002000
002080                                                                00002010
002090 100-PROCESS-LOGIN.                                             00002020
002100     ADD +1 TO NUM-LOGIN-READ.                                  00002030
002110     MOVE 'N' TO WS-FOUND-FG.                                   00002040
002120     MOVE SPACES TO WS-LOGIN-RESULT.                            00002050
002130                                                                00002060
002140     IF LGN-ROLE-CUSTOMER                                       00002070
002150         PERFORM 110-CHECK-CUST THRU 110-EXIT                   00002080
002160     ELSE                                                       00002090
002170         IF LGN-ROLE-EMPLOYEE                                   00002100
002180             PERFORM 120-CHECK-EMP THRU 120-EXIT                00002110
002190         ELSE                                                   00002120
002200             MOVE 'REJECTED' TO WS-LOGIN-RESULT                 00002130
002210         END-IF                                                 00002140
002220     END-IF.                                                    00002150
002230                                                                00002160
002240     IF WS-LOGIN-RESULT = 'ACCEPTED'                            00002170
002250         ADD +1 TO NUM-LOGIN-ACCEPT                             00002180
002260     ELSE                                                       00002190
002270         ADD +1 TO NUM-LOGIN-REJECT                             00002200
002280     END-IF.                                                    00002210
002290                                                                00002220
002300     PERFORM 150-PRINT-LOGIN THRU 150-EXIT.                     00002230
002310     PERFORM 720-READ-LOGINREQ THRU 720-EXIT.                   00002240
002320 100-EXIT. EXIT.                                                00002250
002330                                                                00002260
002340 110-CHECK-CUST.                                                00002270
002350     PERFORM 112-SCAN-ONE-CUST THRU 112-EXIT                    00002280
002360             VARYING WS-CT-IDX FROM 1 BY 1                      00002290
002370             UNTIL WS-CT-IDX > WS-CUST-TABLE-CT                 00002300
002380                OR WS-FOUND-FG = 'Y'.                           00002310
002390     IF WS-FOUND-FG = 'Y'                                       00002320
002400         MOVE 'ACCEPTED' TO WS-LOGIN-RESULT                     00002330
002410     ELSE                                                       00002340
002420         MOVE 'REJECTED' TO WS-LOGIN-RESULT                     00002350
002430         ADD +1 TO NUM-CUST-REJECT                              00002360
002440     END-IF.                                                    00002370
002450 110-EXIT. EXIT.                                                00002380
002460                                                                00002390
002470 112-SCAN-ONE-CUST.                                             00002400
002480     IF WS-CT-USERNAME(WS-CT-IDX) = LGN-USERNAME                00002410
002490        AND WS-CT-PASSWORD-HASH(WS-CT-IDX) = LGN-PASSWORD-HASH  00002420
002500         MOVE 'Y' TO WS-FOUND-FG                                00002430
002510     END-IF.                                                    00002440
002520 112-EXIT. EXIT.                                                00002450
002530                                                                00002460
002540 120-CHECK-EMP.                                                 00002470
002550     PERFORM 122-SCAN-ONE-EMP THRU 122-EXIT                     00002480
002560             VARYING WS-ET-IDX FROM 1 BY 1                      00002490
002570             UNTIL WS-ET-IDX > WS-EMP-TABLE-CT                  00002500
002580                OR WS-FOUND-FG = 'Y'.                           00002510
002590     IF WS-FOUND-FG = 'Y'                                       00002520
002600         MOVE 'ACCEPTED' TO WS-LOGIN-RESULT                     00002530
002610     ELSE                                                       00002540
002620         MOVE 'REJECTED' TO WS-LOGIN-RESULT                     00002550
002630         ADD +1 TO NUM-EMP-REJECT                               00002560
002640     END-IF.                                                    00002570
002650 120-EXIT. EXIT.                                                00002580
002660                                                                00002590
002670 122-SCAN-ONE-EMP.                                              00002600
002680     IF WS-ET-USERNAME(WS-ET-IDX) = LGN-USERNAME                00002610
002690        AND WS-ET-PASSWORD-HASH(WS-ET-IDX) = LGN-PASSWORD-HASH  00002620
002700         MOVE 'Y' TO WS-FOUND-FG                                00002630
002710     END-IF.                                                    00002640
002720 122-EXIT. EXIT.                                                00002650
002730                                                                00002660
002740 150-PRINT-LOGIN.                                               00002670
002750     MOVE LGN-ROLE     TO RPT-LD-ROLE.                          00002680
002760     MOVE LGN-USERNAME TO RPT-LD-USERNAME.                      00002690
002770     MOVE WS-LOGIN-RESULT TO RPT-LD-RESULT.                     00002700
002780     WRITE REPORT-RECORD FROM RPT-LOGIN-DETAIL.                 00002710
002790 150-EXIT. EXIT.                                                00002720
002800                                                                00002730
002810 700-OPEN-FILES.                                                00002740
002820     OPEN INPUT LOGINREQ-FILE CUSTMAST-FILE EMPMAST-FILE        00002750
002830          EXTEND REPORT-FILE.                                  00002760
002840     IF WS-LOGINREQ-STATUS NOT = '00'                           00002770
002850       DISPLAY 'ERROR OPENING LOGINREQ FILE. RC:'                00002780
002860               WS-LOGINREQ-STATUS                               00002790
002870       MOVE 16 TO RETURN-CODE                                   00002800
002880       MOVE 'Y' TO WS-LOGINREQ-EOF                              00002810
002890     END-IF.                                                    00002820
002900 700-EXIT. EXIT.                                                00002830
002910                                                                00002840
002920 710-LOAD-CUST-TABLE.                                           00002850
002930     MOVE 0 TO WS-CUST-TABLE-CT.                                00002860
002940     PERFORM 712-LOAD-ONE-CUST THRU 712-EXIT                    00002870
002950             UNTIL WS-CUSTMSTI-STATUS = '10'.                   00002880
002960 710-EXIT. EXIT.                                                00002890
002970                                                                00002900
002980 712-LOAD-ONE-CUST.                                             00002910
002990     READ CUSTMAST-FILE.                                        00002920
003000     IF WS-CUSTMSTI-STATUS = '00'                               00002930
003010         ADD +1 TO WS-CUST-TABLE-CT                             00002940
003020         SET WS-CT-IDX TO WS-CUST-TABLE-CT                      00002950
003030         MOVE CUST-USERNAME      TO WS-CT-USERNAME(WS-CT-IDX)   00002960
003040         MOVE CUST-PASSWORD-HASH TO WS-CT-PASSWORD-HASH(WS-CT-IDX)00002970
003050     END-IF.                                                    00002980
003060 712-EXIT. EXIT.                                                00002990
003070                                                                00003000
003080 715-LOAD-EMP-TABLE.                                            00003010
003090     MOVE 0 TO WS-EMP-TABLE-CT.                                 00003020
003100     PERFORM 717-LOAD-ONE-EMP THRU 717-EXIT                     00003030
003110             UNTIL WS-EMPMSTI-STATUS = '10'.                    00003040
003120 715-EXIT. EXIT.                                                00003050
003130                                                                00003060
003140 717-LOAD-ONE-EMP.                                              00003070
003150     READ EMPMAST-FILE.                                        00003080
003160     IF WS-EMPMSTI-STATUS = '00'                                00003090
003170         ADD +1 TO WS-EMP-TABLE-CT                              00003100
003180         SET WS-ET-IDX TO WS-EMP-TABLE-CT                       00003110
003190         MOVE EMP-USERNAME      TO WS-ET-USERNAME(WS-ET-IDX)    00003120
003200         MOVE EMP-PASSWORD-HASH TO WS-ET-PASSWORD-HASH(WS-ET-IDX)00003130
003210     END-IF.                                                    00003140
003220 717-EXIT. EXIT.                                                00003150
003230                                                                00003160
003240 720-READ-LOGINREQ.                                             00003170
003250     READ LOGINREQ-FILE                                        00003180
003260       AT END MOVE 'Y' TO WS-LOGINREQ-EOF.                      00003190
003270 720-EXIT. EXIT.                                                00003200
003280                                                                00003210
003290 790-CLOSE-FILES.                                                00003220
003300     CLOSE LOGINREQ-FILE CUSTMAST-FILE EMPMAST-FILE REPORT-FILE. 00003230
003310 790-EXIT. EXIT.                                                 00003240
003320                                                                00003250
003330 800-INIT-REPORT.                                               00003260
003340     MOVE CURRENT-MONTH     TO RPT-MM.                          00003270
003350     MOVE CURRENT-DAY       TO RPT-DD.                          00003280
003360     MOVE CURRENT-CENT-YEAR TO RPT-CCYY.                        00003290
003370     MOVE CURRENT-HOUR      TO RPT-HH.                          00003300
003380     MOVE CURRENT-MINUTE    TO RPT-MIN.                         00003310
003390     MOVE CURRENT-SECOND    TO RPT-SS.                          00003320
003400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.    00003330
003410     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.          00003340
003420 800-EXIT. EXIT.                                                00003350
003430                                                                00003360
003440 850-REPORT-LOGIN-TOTALS.                                       00003370
003450     WRITE REPORT-RECORD FROM RPT-LOGIN-TOTALS-HDR AFTER 2.     00003380
003460     MOVE 'LOGINS PROCESSED'      TO RPT-LT-LABEL.              00003390
003470     MOVE NUM-LOGIN-READ       TO RPT-LT-COUNT.                 00003400
003480     WRITE REPORT-RECORD FROM RPT-LOGIN-TOTALS-DETAIL.          00003410
003490     MOVE 'ACCEPTED'               TO RPT-LT-LABEL.             00003420
003500     MOVE NUM-LOGIN-ACCEPT     TO RPT-LT-COUNT.                 00003430
003510     WRITE REPORT-RECORD FROM RPT-LOGIN-TOTALS-DETAIL.          00003440
003520     MOVE 'REJECTED'               TO RPT-LT-LABEL.             00003450
003530     MOVE NUM-LOGIN-REJECT     TO RPT-LT-COUNT.                 00003460
003540     WRITE REPORT-RECORD FROM RPT-LOGIN-TOTALS-DETAIL.          00003470
003550     MOVE 'CUSTOMER SIDE REJECTS'   TO RPT-LT-LABEL.            00003480
003560     MOVE NUM-CUST-REJECT      TO RPT-LT-COUNT.                 00003490
003570     WRITE REPORT-RECORD FROM RPT-LOGIN-TOTALS-DETAIL.          00003500
003580     MOVE 'EMPLOYEE SIDE REJECTS'   TO RPT-LT-LABEL.            00003510
003590     MOVE NUM-EMP-REJECT       TO RPT-LT-COUNT.                 00003520
003600     WRITE REPORT-RECORD FROM RPT-LOGIN-TOTALS-DETAIL.          00003530
003610 850-EXIT. EXIT.                                                00003540
