000100****************************************************************
000200* CUSTCOPY                                                     *
000300* CUSTOMER MASTER RECORD LAYOUT - RETAIL BANKING ACCOUNT       *
000400* SYSTEM.  ONE ENTRY PER CUSTOMER ON FILE CUSTMAST.            *
000500*                                                              *
000600* USE COPY CUSTCOPY REPLACING ==:TAG:== BY ==xxxx==            *
000700*     WHERE xxxx IS THE PREFIX WANTED ON THE GENERATED         *
000800*     DATA-NAMES (CUST FOR THE FD RECORD, WS-CUST FOR THE      *
000900*     WORKING-STORAGE TABLE ENTRY, ETC).                       *
001000*                                                              *
001100* 1998-02-11  RJD  ORIGINAL LAYOUT - TICKET BNK-0012           *
001200* 1999-11-03  RJD  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS HERE -  *
001300*                  NO CHANGE REQUIRED                         *
001400* 2001-06-19  KLT  ADDED CUST-ADDRESS WIDTH NOTE - BNK-0098    *
001450* 2003-09-30  MNB  RESERVED TRAILING BYTES FOR BRANCH          *
001460*                  CONSOLIDATION GROWTH - BNK-0162             *
001500****************************************************************
001600 01  :TAG:-REC.
001700     05  :TAG:-ID                PIC X(36).
001800     05  :TAG:-USERNAME          PIC X(20).
001900     05  :TAG:-PASSWORD-HASH     PIC X(64).
002000     05  :TAG:-FIRST-NAME        PIC X(20).
002100     05  :TAG:-LAST-NAME         PIC X(20).
002200     05  :TAG:-AGE               PIC 9(03).
002300     05  :TAG:-ADDRESS           PIC X(40).
002350     05  FILLER                  PIC X(05).
